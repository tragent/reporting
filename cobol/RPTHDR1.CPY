000100******************************************************************
000200* COPY        : RPTHDR1                                          *
000300* APLICACION  : REPORTES GERENCIALES (SIFI)                      *
000400* DESCRIPCION : ENCABEZADO/SOBRE COMUN DE PAGINA DE REPORTE,     *
000500*             : COMPARTIDO POR LOS TRES EXTRACTOS DE REPORTES    *
000600*             : (BALANCE, EMPLEADOS, TRANSACCIONES DE CAJERO).   *
000700*             : SE ESCRIBE UNA VEZ POR CADA PAGINA GENERADA,     *
000800*             : SEGUIDO DE LOS RENGLONES APLANADOS DE DETALLE.   *
000900* USADO POR   : RPT1BALS, RPT2EMPL, RPT3TELR                     *
001000******************************************************************
001100*HISTORIAL DE CAMBIOS
001200*FECHA      INIC  TICKET     DESCRIPCION
001300*---------- ----  ---------- -------------------------------
001400*2024-02-05  EEDR  RPT-0101  VERSION INICIAL DEL SOBRE COMUN.
001500******************************************************************
001600 01  REG-RPTHDR1.
001700*----------------------------------------------------------------
001800*    IDENTIFICACION DEL REPORTE (CONSTANTES POR REPORTE)
001900*----------------------------------------------------------------
002000     05  RPT-NAME                    PIC X(50).
002100     05  RPT-DESCRIPTION             PIC X(100).
002200*----------------------------------------------------------------
002300*    ENCABEZADOS DE COLUMNA SOLICITADOS POR EL LLAMADOR
002400*----------------------------------------------------------------
002500     05  RPT-COLUMN-COUNT            PIC 9(03).
002600     05  RPT-COLUMN-ENTRY OCCURS 20 TIMES.
002700         10  RPT-COLUMN-NAME         PIC X(30).
002800*----------------------------------------------------------------
002900*    SELLO DE GENERACION Y BANDERA DE CONTINUACION DE PAGINA
003000*----------------------------------------------------------------
003100     05  RPT-GENERATED-BY            PIC X(32).
003200     05  RPT-GENERATED-ON            PIC X(19).
003300     05  RPT-HAS-MORE                PIC X(01).
003400         88  RPT-SI-HAY-MAS-PAGINAS       VALUE 'Y'.
003500         88  RPT-NO-HAY-MAS-PAGINAS       VALUE 'N'.
003600     05  FILLER                      PIC X(20).
