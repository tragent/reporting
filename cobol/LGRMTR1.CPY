000100******************************************************************
000200* COPY        : LGRMTR1                                          *
000300* APLICACION  : REPORTES GERENCIALES (SIFI) - CONTABILIDAD       *
000400* DESCRIPCION : RENGLON DE LEDGER-FILE.  UN SOLO LAYOUT SIRVE    *
000500*             : TANTO PARA EL LIBRO MAYOR (NIVEL SUPERIOR) COMO  *
000600*             : PARA EL SUB-MAYOR, YA QUE AMBOS PROVIENEN DEL    *
000700*             : MISMO MAESTRO GLMTR01 (AUTO-RELACION POR         *
000800*             : LGR-PARENT-LEDGER-ID).  ORDENADO POR LGR-IDENTIF.*
000900* ARCHIVOS    : LEDGER-FILE  (LINE SEQUENTIAL)                   *
001000* USADO POR   : RPT1BALS                                         *
001100******************************************************************
001200*HISTORIAL DE CAMBIOS
001300*FECHA      INIC  TICKET     DESCRIPCION
001400*---------- ----  ---------- -------------------------------
001500*2024-02-05  EEDR  RPT-0102  VERSION INICIAL, TOMADO DEL LAYOUT
001600*                            DEL MAESTRO GLMTR01.
001700*2024-02-19  EEDR  RPT-0117  SE AGREGA LGR-NIVEL PARA DISTINGUIR
001800*                            MAYOR DE SUB-MAYOR SIN VOLVER A LEER.
001900******************************************************************
002000 01  REG-LGRMTR1.
002100*----------------------------------------------------------------
002200*    COLUMNAS DE PROYECCION (SOLICITABLES POR EL LLAMADOR)
002300*----------------------------------------------------------------
002400     05  LGR-IDENTIF-CVE.
002500         10  LGR-ID                  PIC X(10).
002600         10  LGR-IDENTIFIER          PIC X(34).
002700     05  LGR-DESCRIPTION             PIC X(50).
002800*----------------------------------------------------------------
002900*    COLUMNA AGREGADA POR EL LADO COBOL PARA SOSTENER EL
003000*    AUTO-JOIN LEDGER -> SUB-LEDGER (VER REQUERIMIENTO RPT-0117)
003100*----------------------------------------------------------------
003200     05  LGR-PARENT-LEDGER-ID        PIC X(10).
003300     05  LGR-NIVEL                   PIC X(01).
003400         88  LGR-ES-MAYOR                 VALUE 'M'.
003500         88  LGR-ES-SUB-MAYOR             VALUE 'S'.
003600     05  FILLER                      PIC X(15).
003700*----------------------------------------------------------------
003800*    VISTA ALTERNA POR CLAVE UNICA, USADA EN LOS COMPARES DEL
003900*    AUTO-JOIN (LGR-PARENT-LEDGER-ID DE UN HIJO = LGR-ID DE ESTA
004000*    VISTA CUANDO EL RENGLON ACTUAL HACE DE PADRE).
004100*----------------------------------------------------------------
004200 01  REG-LGRMTR1-R REDEFINES REG-LGRMTR1.
004300     05  LGR-R-ID                    PIC X(10).
004400     05  FILLER                      PIC X(110).
