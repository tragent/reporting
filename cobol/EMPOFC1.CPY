000100******************************************************************
000200* COPY        : EMPOFC1                                          *
000300* APLICACION  : REPORTES GERENCIALES (SIFI) - ORGANIZACION       *
000400* DESCRIPCION : RENGLON DE OFFICE-FILE (MAESTRO RHOFC01).  UNICO *
000500*             : NIVEL DE DETALLE DEL EXTRACTO DE EMPLEADOS;      *
000600*             : SE LEE UNA VEZ POR EMPLEADO SOLO CUANDO LA       *
000700*             : COLUMNA EMP-OFFICE-NAME FUE SOLICITADA.          *
000800* ARCHIVOS    : OFFICE-FILE (LINE SEQUENTIAL, LLAVE OFC-ID)      *
000900* USADO POR   : RPT2EMPL                                         *
001000******************************************************************
001100*HISTORIAL DE CAMBIOS
001200*FECHA      INIC  TICKET     DESCRIPCION
001300*---------- ----  ---------- -------------------------------
001400*2024-02-06  EEDR  RPT-0105  VERSION INICIAL, TOMADO DEL LAYOUT
001500*                            DEL MAESTRO RHOFC01 (SOLO ID Y
001600*                            NOMBRE, QUE ES TODO LO QUE CONSUME
001700*                            EL DRILL-DOWN).
001800******************************************************************
001900 01  REG-EMPOFC1.
002000*----------------------------------------------------------------
002100*    LLAVE DE LA OFICINA (COINCIDE CON EMP-OFFICE-ID DEL LADO
002200*    MAESTRO CUANDO EXISTE EL DRILL-DOWN)
002300*----------------------------------------------------------------
002400     05  OFC-ID                      PIC X(10).
002500*----------------------------------------------------------------
002600*    COLUMNA DE PROYECCION APENDIZADA AL RENGLON DEL EMPLEADO
002700*----------------------------------------------------------------
002800     05  OFC-NAME                    PIC X(50).
002900     05  FILLER                      PIC X(20).
003000*----------------------------------------------------------------
003100*    VISTA COMPACTA USADA SOLO POR LA RUTINA DE CONTEO DE
003200*    OFICINAS DISTINTAS LEIDAS EN LA CORRIDA (ESTADISTICAS)
003300*----------------------------------------------------------------
003400 01  REG-EMPOFC1-R REDEFINES REG-EMPOFC1.
003500     05  OFC-R-ID                    PIC X(10).
003600     05  FILLER                      PIC X(70).
