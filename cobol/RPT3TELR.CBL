000100******************************************************************
000200* FECHA       : 07/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : REPORTES GERENCIALES (SIFI)                      *
000500* PROGRAMA    : RPT3TELR                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXTRACTO DE TRANSACCIONES DE CAJERO.  LEE UNA    *
000800*             : PAGINA DE TELLER-FILE ORDENADO POR teller.id Y   *
000900*             : POR CADA CAJERO BUSCA TODAS SUS TRANSACCIONES EN *
001000*             : TRANSACTION-FILE, EN ORDEN DE LECTURA (SIN LLAVE *
001100*             : ADICIONAL DE ORDEN).  SOPORTA FILTRO DE RANGO DE *
001200*             : FECHA (BETWEEN) Y FILTRO DE LISTA DE ESTADOS     *
001300*             : (IN-LIST) SOBRE LA TRANSACCION.                  *
001400* ARCHIVOS    : TELLER-FILE=E, TRANSACTION-FILE=E, TLRRPT=S      *
001500* ACCION (ES) : E=EXTRAE PAGINA DE REPORTE                       *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 240207                                           *
001800* NOMBRE      : REPORTE TELLER TRANSACTIONS (Teller)             *
001900******************************************************************
002000*HISTORIAL DE CAMBIOS
002100*FECHA      INIC  TICKET     DESCRIPCION
002200*---------- ----  ---------- -------------------------------
002300*1986-12-01  RJPX  RPT-0003  VERSION INICIAL, PRIMER CORTE DEL
002400*                            EXTRACTO DE TRANSACCIONES DE
002500*                            CAJERO PARA GERENCIA DE CAJA.
002600*1988-04-27  RJPX  RPT-0008  SE AGREGA VALIDACION DE CAMPOS
002700*                            DESCONOCIDOS ANTES DE ABRIR ARCHS.
002800*1990-09-13  MTZL  RPT-0013  SE AGREGA EL GRUPO REPETITIVO DE
002900*                            TRANSACCIONES POR CAJERO.
003000*1993-03-22  MTZL  RPT-0019  SE AGREGA EL FILTRO BETWEEN SOBRE
003100*                            LA FECHA DE TRANSACCION.
003200*1996-01-30  DCHV  RPT-0026  SE AGREGA EL FILTRO IN-LIST SOBRE
003300*                            EL ESTADO DE LA TRANSACCION.
003400*1998-12-03  PEDR  RPT-0031  REVISION Y2K: FECHA DE SELLO DE
003500*                            GENERACION AMPLIADA A 4 DIGITOS DE
003600*                            ANIO CON VENTANA DE SIGLO 50/49; EL
003700*                            FILTRO BETWEEN QUEDA IGUAL PUES LA
003800*                            FECHA DE TRANSACCION YA VIENE EN
003900*                            FORMATO ISO DE 4 DIGITOS.
004000*2002-08-15  PEDR  RPT-0041  CORRIGE EL FILTRO CUANDO NO VIENE
004100*                            CUENTA DESTINO NI EMPLEADO CAJERO.
004200*2011-05-06  EEDR  RPT-0059  ESTANDARIZA MENSAJE DE RECHAZO DE
004300*                            CAMPOS DESCONOCIDOS (LISTA CSV).
004400*2024-02-07  EEDR  RPT-0107  REESCRITURA COMPLETA SOBRE EL
004500*                            ESQUELETO DE JM47ADM PARA EL NUEVO
004600*                            PROYECTO DE REPORTES.
004700*2024-03-11  EEDR  RPT-0120  WKS-RENGLON-SALIDA ERA UN SOLO
004800*                            RENGLON QUE SE SOBRE-ESCRIBIA POR
004900*                            CADA CAJERO Y SOLO SE ESCRIBIA UNA
005000*                            VEZ AL FINAL DE LA PAGINA, PERDIENDO
005100*                            TODOS LOS CAJEROS MENOS EL ULTIMO.
005200*                            SE CONVIERTE EN TABLA DE RENGLONES
005300*                            POR PAGINA (WKS-RENGLON-TABLA) PARA
005400*                            QUE LA CABECERA SE ESCRIBA UNA SOLA
005500*                            VEZ, SEGUIDA DE TODOS LOS RENGLONES.
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.    RPT3TELR.
005900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
006000 INSTALLATION.  BANCO - DEPTO. REPORTES GERENCIALES.
006100 DATE-WRITTEN.  07/02/2024.
006200 DATE-COMPILED.
006300 SECURITY.      USO INTERNO - CONFIDENCIAL.
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-370.
006700 OBJECT-COMPUTER. IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 IS WS-U0 ON STATUS IS WS-U0-ON
007100                      OFF STATUS IS WS-U0-OFF.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT TELLER-FILE      ASSIGN   TO TLRFIL
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-CAJERO.
007700     SELECT TRANSACTION-FILE ASSIGN   TO TRXFIL
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS FS-TRANSAC.
008000     SELECT TLRRPT           ASSIGN   TO TLRRPT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FS-TLRRPT.
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800*   MAESTRO DE CAJEROS Y DETALLE DE TRANSACCIONES POR CAJERO.
008900*   SALIDA PLANA DEL EXTRACTO TELLER TRANSACTIONS.
009000 FD  TELLER-FILE
009100     LABEL RECORDS ARE OMITTED.
009200     COPY TLRMTR1.
009300 FD  TRANSACTION-FILE
009400     LABEL RECORDS ARE OMITTED.
009500     COPY TLRTRX1.
009600 FD  TLRRPT
009700     LABEL RECORDS ARE OMITTED.
009800 01  REG-TLRRPT                       PIC X(3000).
009900 WORKING-STORAGE SECTION.
010000 01  FILLER                  PIC X(24) VALUE
010100        "** PROGRAMA RPT3TELR **".
010200******************************************************************
010300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010400******************************************************************
010500 01 WKS-FS-STATUS.
010600    02 FS-CAJERO               PIC X(02) VALUE SPACES.
010700    02 FS-TRANSAC               PIC X(02) VALUE SPACES.
010800    02 FS-TLRRPT               PIC X(02) VALUE SPACES.
010900    02 FSE-GENERICO.
011000       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011100       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011200       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011300    02 PROGRAMA                PIC X(08) VALUE SPACES.
011400    02 ARCHIVO                 PIC X(08) VALUE SPACES.
011500    02 ACCION                  PIC X(10) VALUE SPACES.
011600    02 LLAVE                   PIC X(32) VALUE SPACES.
011700******************************************************************
011800*      TABLA FIJA DE COLUMNAS VALIDAS (VALIDACION DE CAMPOS)     *
011900*      CAJERO (T) Y TRANSACCION (X) - VER RPT-0107               *
012000*      INCLUYE LOS DOS FILTROS NOMBRADOS (RANGO Y LISTA)         *
012100******************************************************************
012200 01 WKS-CAMPOS-VALIDOS.
012300    02 FLM-ENTRADA OCCURS 12 TIMES INDEXED BY FLM-IX.
012400       04 FLM-NOMBRE           PIC X(30).
012500       04 FLM-ENTIDAD          PIC X(01).
012600 01 WKS-CONTADOR-CAMPOS        PIC 9(02) COMP VALUE 12.
012700******************************************************************
012800*      BANDERAS "SOLICITADO" POR CAMPO (PROYECCION DE COLUMNAS)  *
012900******************************************************************
013000 01 WKS-CAMPOS-SOLICITADOS.
013100    02 FL-TLR-ID             PIC X(01) VALUE 'N'.
013200       88 FL-TLR-ID-SI             VALUE 'S'.
013300    02 FL-TLR-IDENTIFIER     PIC X(01) VALUE 'N'.
013400       88 FL-TLR-IDENT-SI          VALUE 'S'.
013500    02 FL-TRX-TYPE           PIC X(01) VALUE 'N'.
013600       88 FL-TRX-TYPE-SI           VALUE 'S'.
013700    02 FL-TRX-DATE           PIC X(01) VALUE 'N'.
013800       88 FL-TRX-DATE-SI           VALUE 'S'.
013900    02 FL-TRX-CUSTOMER       PIC X(01) VALUE 'N'.
014000       88 FL-TRX-CUST-SI           VALUE 'S'.
014100    02 FL-TRX-SOURCE-ACCT    PIC X(01) VALUE 'N'.
014200       88 FL-TRX-SRCACC-SI         VALUE 'S'.
014300    02 FL-TRX-TARGET-ACCT    PIC X(01) VALUE 'N'.
014400       88 FL-TRX-TGTACC-SI         VALUE 'S'.
014500    02 FL-TRX-CLERK          PIC X(01) VALUE 'N'.
014600       88 FL-TRX-CLERK-SI          VALUE 'S'.
014700    02 FL-TRX-AMOUNT         PIC X(01) VALUE 'N'.
014800       88 FL-TRX-AMT-SI            VALUE 'S'.
014900    02 FL-TRX-STATUS         PIC X(01) VALUE 'N'.
015000       88 FL-TRX-STAT-SI           VALUE 'S'.
015100******************************************************************
015200*      TARJETA DE PETICION (SYSIN) - COLUMNAS/FILTROS/PAGINA     *
015300*      MAS LAS DOS TARJETAS NOMBRADAS DE ESTE REPORTE            *
015400******************************************************************
015500 01 WKS-TARJETA-CTRL.
015600    02 RQ-GENERATED-BY         PIC X(32).
015700    02 RQ-PAGE-INDEX           PIC 9(05).
015800    02 RQ-PAGE-SIZE            PIC 9(05).
015900    02 RQ-COLUMN-COUNT         PIC 9(02).
016000    02 RQ-FILTER-COUNT         PIC 9(02).
016100    02 FILLER                  PIC X(34).
016200 01 WKS-TARJETA-COL.
016300    02 RQ-COLUMN-NAME          PIC X(30).
016400    02 FILLER                  PIC X(50).
016500 01 WKS-TARJETA-FLT.
016600    02 RQ-FILTER-NAME          PIC X(30).
016700    02 RQ-FILTER-VALUE         PIC X(34).
016800    02 FILLER                  PIC X(16).
016900 01 WKS-TARJETA-RANGO-FECHA.
017000    02 RQ-FECHA-DESDE          PIC X(10).
017100    02 RQ-FECHA-HASTA          PIC X(10).
017200    02 FILLER                  PIC X(60).
017300 01 WKS-TARJETA-LISTA-ESTADOS.
017400    02 RQ-ESTADO-CONTEO        PIC 9(02).
017500    02 RQ-ESTADO-VALOR OCCURS 8 TIMES
017600                               PIC X(16).
017700    02 FILLER                  PIC X(50).
017800 01 WKS-COLUMNAS-PEDIDAS.
017900    02 RQC-NOMBRE OCCURS 20 TIMES INDEXED BY RQC-IX
018000                                   PIC X(30).
018100 01 WKS-FILTROS-PEDIDOS.
018200    02 RQF-ENTRADA OCCURS 10 TIMES INDEXED BY RQF-IX.
018300       04 RQF-NOMBRE           PIC X(30).
018400       04 RQF-VALOR            PIC X(34).
018500******************************************************************
018600*      LISTA DE CAMPOS RECHAZADOS (MENSAJE DE ERROR CSV)         *
018700******************************************************************
018800 01 WKS-CAMPOS-RECHAZADOS      PIC X(400) VALUE SPACES.
018900 01 WKS-HAY-RECHAZO            PIC X(01)  VALUE 'N'.
019000    88 SI-HAY-RECHAZO               VALUE 'S'.
019100******************************************************************
019200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
019300******************************************************************
019400 01 WKS-VARIABLES-TRABAJO.
019500    02 WKS-I                   PIC 9(03) COMP VALUE 0.
019600    02 WKS-J                   PIC 9(03) COMP VALUE 0.
019700    02 WKS-SALTOS               PIC 9(07) COMP VALUE 0.
019800    02 WKS-LEIDOS-PAGINA        PIC 9(07) COMP VALUE 0.
019900    02 WKS-MAX-RENGLONES        PIC 9(03) COMP VALUE 50.
020000    02 WKS-TRX-CONT             PIC 9(02) COMP VALUE 0.
020100    02 WKS-FIN-CAJERO           PIC X(01) VALUE 'N'.
020200       88 FIN-CAJERO                 VALUE 'S'.
020300    02 WKS-HAY-SIG-PAGINA       PIC X(01) VALUE 'N'.
020400       88 HAY-SIG-PAGINA             VALUE 'S'.
020500    02 WKS-COINCIDE             PIC X(01) VALUE 'N'.
020600       88 SI-COINCIDE                VALUE 'S'.
020700    02 WKS-ESTADO-COINCIDE      PIC X(01) VALUE 'N'.
020800       88 ESTADO-COINCIDE            VALUE 'S'.
020900******************************************************************
021000*              SELLO DE FECHA Y HORA (SIN FUNCIONES              *
021100*              INTRINSECAS - ACCEPT FROM DATE/TIME CLASICO)      *
021200******************************************************************
021300 01 WKS-FECHA-SISTEMA.
021400    02 WKS-FS-ANIO2             PIC 9(02).
021500    02 WKS-FS-MES               PIC 9(02).
021600    02 WKS-FS-DIA               PIC 9(02).
021700 01 WKS-HORA-SISTEMA.
021800    02 WKS-HS-HORA              PIC 9(02).
021900    02 WKS-HS-MIN               PIC 9(02).
022000    02 WKS-HS-SEG               PIC 9(02).
022100    02 WKS-HS-CENT              PIC 9(02).
022200 01 WKS-ANIO-4                  PIC 9(04) VALUE 0.
022300 01 WKS-SIGLO-PIVOTE            PIC 9(02) VALUE 50.
022400******************************************************************
022500*              RENGLON DE SALIDA APLANADO (TELLER TRANSACTIONS)  *
022600******************************************************************
022700 01 WKS-PAGINA-SALIDA.
022800    02 WKS-RENGLON-TABLA OCCURS 50 TIMES INDEXED BY TLR-REN-IX.
022900       04 TLR-OUT-ID                PIC X(10).
023000       04 TLR-OUT-IDENTIFIER        PIC X(34).
023100       04 TLR-OUT-TRX-GRP OCCURS 10 TIMES INDEXED BY TX-IX.
023200          06 TLR-OUT-TRX-TYPE       PIC X(32).
023300          06 TLR-OUT-TRX-DATE       PIC X(10).
023400          06 TLR-OUT-TRX-CUSTOMER   PIC X(32).
023500          06 TLR-OUT-TRX-SRC-ACCT   PIC X(34).
023600          06 TLR-OUT-TRX-TGT-ACCT   PIC X(34).
023700          06 TLR-OUT-TRX-CLERK      PIC X(32).
023800          06 TLR-OUT-TRX-AMOUNT     PIC -(13)9.9999.
023900          06 TLR-OUT-TRX-STATUS     PIC X(16).
024000******************************************************************
024100*              AREA DE TRABAJO DE LA CABECERA (RPTHDR1)          *
024200******************************************************************
024300 01 WKS-CABECERA.
024400    COPY RPTHDR1.
024500******************************************************************
024600 PROCEDURE DIVISION.
024700******************************************************************
024800*               S E C C I O N    P R I N C I P A L
024900******************************************************************
025000 0000-MAIN SECTION.
025100     PERFORM 0100-LEE-TARJETAS-CTRL
025200     PERFORM 0200-CARGA-TABLA-CAMPOS
025300     PERFORM 0300-VALIDA-CAMPOS-SOLICITADOS
025400     IF SI-HAY-RECHAZO
025500        DISPLAY '>>> RPT3TELR - CAMPOS DESCONOCIDOS: '
025600        DISPLAY WKS-CAMPOS-RECHAZADOS
025700        MOVE 91 TO RETURN-CODE
025800        GO TO 0000-MAIN-E
025900     END-IF
026000     PERFORM 0050-APERTURA-ARCHIVOS
026100     PERFORM 0400-LEE-PAGINA-CAJERO
026200     PERFORM 0900-CIERRA-ARCHIVOS.
026300 0000-MAIN-E. EXIT.
026400     STOP RUN.
026500
026600 0050-APERTURA-ARCHIVOS SECTION.
026700     MOVE 'RPT3TELR' TO PROGRAMA
026800     OPEN INPUT TELLER-FILE TRANSACTION-FILE
026900          OUTPUT TLRRPT
027000     IF FS-CAJERO NOT = '00'
027100        MOVE 'OPEN'      TO ACCION
027200        MOVE 'TLRFIL'    TO ARCHIVO
027300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
027400                              LLAVE, FS-CAJERO, FSE-GENERICO
027500        DISPLAY '>>> ERROR AL ABRIR TELLER-FILE <<<'
027600        MOVE 91 TO RETURN-CODE
027700        STOP RUN
027800     END-IF
027900     IF FS-TRANSAC NOT = '00'
028000        MOVE 'OPEN'      TO ACCION
028100        MOVE 'TRXFIL'    TO ARCHIVO
028200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
028300                              LLAVE, FS-TRANSAC, FSE-GENERICO
028400        DISPLAY '>>> ERROR AL ABRIR TRANSACTION-FILE <<<'
028500        MOVE 91 TO RETURN-CODE
028600        STOP RUN
028700     END-IF.
028800 0050-APERTURA-ARCHIVOS-E. EXIT.
028900
029000******************************************************************
029100*   0100 - LECTURA DE TARJETAS SYSIN DE PETICION DEL LLAMADOR    *
029200*          INCLUYE LAS TARJETAS NOMBRADAS DE RANGO Y DE LISTA    *
029300******************************************************************
029400 0100-LEE-TARJETAS-CTRL SECTION.
029500     ACCEPT WKS-TARJETA-CTRL FROM SYSIN
029600     PERFORM 0110-LEE-COLUMNAS
029700        VARYING WKS-I FROM 1 BY 1
029800        UNTIL WKS-I > RQ-COLUMN-COUNT
029900     PERFORM 0120-LEE-FILTROS
030000        VARYING WKS-I FROM 1 BY 1
030100        UNTIL WKS-I > RQ-FILTER-COUNT
030200     ACCEPT WKS-TARJETA-RANGO-FECHA FROM SYSIN
030300     ACCEPT WKS-TARJETA-LISTA-ESTADOS FROM SYSIN.
030400 0100-LEE-TARJETAS-CTRL-E. EXIT.
030500
030600 0110-LEE-COLUMNAS SECTION.
030700     ACCEPT WKS-TARJETA-COL FROM SYSIN
030800     MOVE RQ-COLUMN-NAME TO RQC-NOMBRE (WKS-I).
030900 0110-LEE-COLUMNAS-E. EXIT.
031000
031100 0120-LEE-FILTROS SECTION.
031200     ACCEPT WKS-TARJETA-FLT FROM SYSIN
031300     MOVE RQ-FILTER-NAME  TO RQF-NOMBRE (WKS-I)
031400     MOVE RQ-FILTER-VALUE TO RQF-VALOR  (WKS-I).
031500 0120-LEE-FILTROS-E. EXIT.
031600
031700******************************************************************
031800*   0200 - TABLA FIJA DE CAMPOS VALIDOS (PASO 1 DEL FLUJO)       *
031900*          INCLUYE LOS DOS NOMBRES DE FILTRO DECLARADOS         *
032000******************************************************************
032100 0200-CARGA-TABLA-CAMPOS SECTION.
032200     MOVE 'TLR-ID'             TO FLM-NOMBRE (1)
032300     MOVE 'T'                  TO FLM-ENTIDAD (1)
032400     MOVE 'TLR-IDENTIFIER'     TO FLM-NOMBRE (2)
032500     MOVE 'T'                  TO FLM-ENTIDAD (2)
032600     MOVE 'TRX-TYPE'           TO FLM-NOMBRE (3)
032700     MOVE 'X'                  TO FLM-ENTIDAD (3)
032800     MOVE 'TRX-DATE'           TO FLM-NOMBRE (4)
032900     MOVE 'X'                  TO FLM-ENTIDAD (4)
033000     MOVE 'TRX-CUSTOMER'       TO FLM-NOMBRE (5)
033100     MOVE 'X'                  TO FLM-ENTIDAD (5)
033200     MOVE 'TRX-SOURCE-ACCT'    TO FLM-NOMBRE (6)
033300     MOVE 'X'                  TO FLM-ENTIDAD (6)
033400     MOVE 'TRX-TARGET-ACCT'    TO FLM-NOMBRE (7)
033500     MOVE 'X'                  TO FLM-ENTIDAD (7)
033600     MOVE 'TRX-CLERK'          TO FLM-NOMBRE (8)
033700     MOVE 'X'                  TO FLM-ENTIDAD (8)
033800     MOVE 'TRX-AMOUNT'         TO FLM-NOMBRE (9)
033900     MOVE 'X'                  TO FLM-ENTIDAD (9)
034000     MOVE 'TRX-STATUS'         TO FLM-NOMBRE (10)
034100     MOVE 'X'                  TO FLM-ENTIDAD (10)
034200     MOVE 'TRANSACTION-DATE-RANGE' TO FLM-NOMBRE (11)
034300     MOVE 'X'                      TO FLM-ENTIDAD (11)
034400     MOVE 'TRANSACTION-STATUS-LIST' TO FLM-NOMBRE (12)
034500     MOVE 'X'                       TO FLM-ENTIDAD (12).
034600 0200-CARGA-TABLA-CAMPOS-E. EXIT.
034700
034800******************************************************************
034900*   0300 - VALIDACION DE CAMPOS SOLICITADOS (RULE 1)             *
035000******************************************************************
035100 0300-VALIDA-CAMPOS-SOLICITADOS SECTION.
035200     PERFORM 0310-VALIDA-UNA-COLUMNA
035300        VARYING WKS-I FROM 1 BY 1
035400        UNTIL WKS-I > RQ-COLUMN-COUNT
035500     PERFORM 0320-VALIDA-UN-FILTRO
035600        VARYING WKS-I FROM 1 BY 1
035700        UNTIL WKS-I > RQ-FILTER-COUNT
035800     PERFORM 0330-ACTIVA-BANDERAS
035900        VARYING WKS-I FROM 1 BY 1
036000        UNTIL WKS-I > RQ-COLUMN-COUNT.
036100 0300-VALIDA-CAMPOS-SOLICITADOS-E. EXIT.
036200
036300 0310-VALIDA-UNA-COLUMNA SECTION.
036400     MOVE 'N' TO WKS-COINCIDE
036500     PERFORM 0312-COMPARA-COLUMNA
036600        VARYING FLM-IX FROM 1 BY 1
036700        UNTIL FLM-IX > WKS-CONTADOR-CAMPOS
036800     IF NOT SI-COINCIDE
036900        STRING WKS-CAMPOS-RECHAZADOS DELIMITED BY '  '
037000               ', '                  DELIMITED BY SIZE
037100               RQC-NOMBRE (WKS-I)    DELIMITED BY '  '
037200               INTO WKS-CAMPOS-RECHAZADOS
037300        MOVE 'S' TO WKS-HAY-RECHAZO
037400     END-IF.
037500 0310-VALIDA-UNA-COLUMNA-E. EXIT.

037600 0312-COMPARA-COLUMNA SECTION.
037700     IF RQC-NOMBRE (WKS-I) = FLM-NOMBRE (FLM-IX)
037800        MOVE 'S' TO WKS-COINCIDE
037900     END-IF.
038000 0312-COMPARA-COLUMNA-E. EXIT.

038100 0320-VALIDA-UN-FILTRO SECTION.
038200     MOVE 'N' TO WKS-COINCIDE
038300     PERFORM 0322-COMPARA-FILTRO
038400        VARYING FLM-IX FROM 1 BY 1
038500        UNTIL FLM-IX > WKS-CONTADOR-CAMPOS
038600     IF NOT SI-COINCIDE AND RQF-NOMBRE (WKS-I) NOT = SPACES
038700        STRING WKS-CAMPOS-RECHAZADOS DELIMITED BY '  '
038800               ', '                  DELIMITED BY SIZE
038900               RQF-NOMBRE (WKS-I)    DELIMITED BY '  '
039000               INTO WKS-CAMPOS-RECHAZADOS
039100        MOVE 'S' TO WKS-HAY-RECHAZO
039200     END-IF.
039300 0320-VALIDA-UN-FILTRO-E. EXIT.

039400 0322-COMPARA-FILTRO SECTION.
039500     IF RQF-NOMBRE (WKS-I) = FLM-NOMBRE (FLM-IX)
039600        MOVE 'S' TO WKS-COINCIDE
039700     END-IF.
039800 0322-COMPARA-FILTRO-E. EXIT.
039900
040000******************************************************************
040100*   0330 - ACTIVA BANDERAS DE PROYECCION (RULE 2)                *
040200******************************************************************
040300 0330-ACTIVA-BANDERAS SECTION.
040400     IF RQC-NOMBRE (WKS-I) = 'TLR-ID'
040500        MOVE 'S' TO FL-TLR-ID
040600     END-IF
040700     IF RQC-NOMBRE (WKS-I) = 'TLR-IDENTIFIER'
040800        MOVE 'S' TO FL-TLR-IDENTIFIER
040900     END-IF
041000     IF RQC-NOMBRE (WKS-I) = 'TRX-TYPE'
041100        MOVE 'S' TO FL-TRX-TYPE
041200     END-IF
041300     IF RQC-NOMBRE (WKS-I) = 'TRX-DATE'
041400        MOVE 'S' TO FL-TRX-DATE
041500     END-IF
041600     IF RQC-NOMBRE (WKS-I) = 'TRX-CUSTOMER'
041700        MOVE 'S' TO FL-TRX-CUSTOMER
041800     END-IF
041900     IF RQC-NOMBRE (WKS-I) = 'TRX-SOURCE-ACCT'
042000        MOVE 'S' TO FL-TRX-SOURCE-ACCT
042100     END-IF
042200     IF RQC-NOMBRE (WKS-I) = 'TRX-TARGET-ACCT'
042300        MOVE 'S' TO FL-TRX-TARGET-ACCT
042400     END-IF
042500     IF RQC-NOMBRE (WKS-I) = 'TRX-CLERK'
042600        MOVE 'S' TO FL-TRX-CLERK
042700     END-IF
042800     IF RQC-NOMBRE (WKS-I) = 'TRX-AMOUNT'
042900        MOVE 'S' TO FL-TRX-AMOUNT
043000     END-IF
043100     IF RQC-NOMBRE (WKS-I) = 'TRX-STATUS'
043200        MOVE 'S' TO FL-TRX-STATUS
043300     END-IF.
043400 0330-ACTIVA-BANDERAS-E. EXIT.
043500
043600******************************************************************
043700*   0400 - LECTURA PAGINADA DE CAJEROS (RULE 4, PASO 3)          *
043800******************************************************************
043900 0400-LEE-PAGINA-CAJERO SECTION.
044000     COMPUTE WKS-SALTOS = RQ-PAGE-INDEX * RQ-PAGE-SIZE
044100     PERFORM 0410-LEE-CAJERO
044200        VARYING WKS-I FROM 1 BY 1
044300        UNTIL WKS-I > WKS-SALTOS OR FIN-CAJERO
044400     MOVE 0 TO WKS-LEIDOS-PAGINA
044500     PERFORM 0420-LEE-Y-ARMA-RENGLON
044600        UNTIL WKS-LEIDOS-PAGINA >= RQ-PAGE-SIZE
044700           OR FIN-CAJERO
044800           OR WKS-LEIDOS-PAGINA >= WKS-MAX-RENGLONES
044900     PERFORM 0430-PROBAR-SIG-PAGINA
045000     PERFORM 0600-ESCRIBE-PAGINA.
045100 0400-LEE-PAGINA-CAJERO-E. EXIT.
045200
045300 0410-LEE-CAJERO SECTION.
045400     READ TELLER-FILE NEXT RECORD
045500        AT END
045600           MOVE 'S' TO WKS-FIN-CAJERO
045700     END-READ.
045800 0410-LEE-CAJERO-E. EXIT.
045900
046000 0420-LEE-Y-ARMA-RENGLON SECTION.
046100     PERFORM 0410-LEE-CAJERO
046200     IF NOT FIN-CAJERO
046300        ADD 1 TO WKS-LEIDOS-PAGINA
046400        SET TLR-REN-IX TO WKS-LEIDOS-PAGINA
046500        PERFORM 0500-ARMA-RENGLON-CAJERO
046600     END-IF.
046700 0420-LEE-Y-ARMA-RENGLON-E. EXIT.
046800
046900 0430-PROBAR-SIG-PAGINA SECTION.
047000     IF NOT FIN-CAJERO
047100        MOVE 'S' TO WKS-HAY-SIG-PAGINA
047200     ELSE
047300        MOVE 'N' TO WKS-HAY-SIG-PAGINA
047400     END-IF.
047500 0430-PROBAR-SIG-PAGINA-E. EXIT.
047600
047700******************************************************************
047800*   0500 - ARMADO DE RENGLON: CAJERO + DETALLE DE TRANSACCIONES *
047900*          (PASO 4)                                              *
048000******************************************************************
048100 0500-ARMA-RENGLON-CAJERO SECTION.
048200     INITIALIZE WKS-RENGLON-TABLA (TLR-REN-IX)
048300     IF FL-TLR-ID-SI
048400        MOVE TLR-ID TO TLR-OUT-ID (TLR-REN-IX)
048500     END-IF
048600     IF FL-TLR-IDENT-SI
048700        MOVE TLR-IDENTIFIER TO TLR-OUT-IDENTIFIER (TLR-REN-IX)
048800     END-IF
048900     MOVE 0 TO WKS-TRX-CONT
049000     PERFORM 0510-BUSCA-TRANSACCIONES
049100        UNTIL FS-TRANSAC = '10'.
049200 0500-ARMA-RENGLON-CAJERO-E. EXIT.
049300
049400******************************************************************
049500*   0510 - BARRIDO SECUENCIAL LINEAL DE TRANSACTION-FILE         *
049600*          BUSCANDO LAS TRANSACCIONES DEL CAJERO ACTUAL (SIN     *
049700*          MANEJADOR INDEXADO DISPONIBLE - VER RPT-0107)        *
049800******************************************************************
049900 0510-BUSCA-TRANSACCIONES SECTION.
050000     MOVE TLR-ID TO LLAVE (1:10)
050100     CLOSE TRANSACTION-FILE
050200     OPEN INPUT TRANSACTION-FILE
050300     MOVE 'N' TO FS-TRANSAC
050400     PERFORM 0511-LEE-Y-EVALUA-TRANSAC
050500        UNTIL FS-TRANSAC = '10'.
050600 0510-BUSCA-TRANSACCIONES-E. EXIT.

050700 0511-LEE-Y-EVALUA-TRANSAC SECTION.
050800     READ TRANSACTION-FILE NEXT RECORD
050900        AT END MOVE '10' TO FS-TRANSAC
051000     END-READ
051100     IF FS-TRANSAC NOT = '10'
051200        IF TRX-TELLER-ID = LLAVE (1:10)
051300           PERFORM 0520-APLICA-FILTROS-TRX
051400           IF SI-COINCIDE AND WKS-TRX-CONT < 10
051500              ADD 1 TO WKS-TRX-CONT
051600              SET TX-IX TO WKS-TRX-CONT
051700              PERFORM 0530-MUEVE-TRANSACCION
051800           END-IF
051900        END-IF
052000     END-IF.
052100 0511-LEE-Y-EVALUA-TRANSAC-E. EXIT.
052200
052300******************************************************************
052400*   0520 - FILTRO BETWEEN DE FECHA Y FILTRO IN-LIST DE ESTADO    *
052500*          (RULE 3 - FILTROS NOMBRADOS DEL TELLER TRANSACTIONS)  *
052600******************************************************************
052700 0520-APLICA-FILTROS-TRX SECTION.
052800     MOVE 'S' TO WKS-COINCIDE
052900     IF RQ-FECHA-DESDE NOT = SPACES
053000        AND TRX-DATE < RQ-FECHA-DESDE
053100        MOVE 'N' TO WKS-COINCIDE
053200     END-IF
053300     IF RQ-FECHA-HASTA NOT = SPACES
053400        AND TRX-DATE > RQ-FECHA-HASTA
053500        MOVE 'N' TO WKS-COINCIDE
053600     END-IF
053700     IF SI-COINCIDE AND RQ-ESTADO-CONTEO > 0
053800        PERFORM 0525-BUSCA-EN-LISTA-ESTADOS
053900        IF NOT ESTADO-COINCIDE
054000           MOVE 'N' TO WKS-COINCIDE
054100        END-IF
054200     END-IF.
054300 0520-APLICA-FILTROS-TRX-E. EXIT.
054400
054500 0525-BUSCA-EN-LISTA-ESTADOS SECTION.
054600     MOVE 'N' TO WKS-ESTADO-COINCIDE
054700     PERFORM 0526-COMPARA-ESTADO
054800        VARYING WKS-J FROM 1 BY 1
054900        UNTIL WKS-J > RQ-ESTADO-CONTEO.
055000 0525-BUSCA-EN-LISTA-ESTADOS-E. EXIT.

055100 0526-COMPARA-ESTADO SECTION.
055200     IF TRX-STATUS (1:16) = RQ-ESTADO-VALOR (WKS-J)
055300        MOVE 'S' TO WKS-ESTADO-COINCIDE
055400     END-IF.
055500 0526-COMPARA-ESTADO-E. EXIT.
055600
055700 0530-MUEVE-TRANSACCION SECTION.
055800     IF FL-TRX-TYPE-SI
055900        MOVE TRX-TYPE TO TLR-OUT-TRX-TYPE (TLR-REN-IX TX-IX)
056000     END-IF
056100     IF FL-TRX-DATE-SI
056200        MOVE TRX-DATE TO TLR-OUT-TRX-DATE (TLR-REN-IX TX-IX)
056300     END-IF
056400     IF FL-TRX-CUST-SI
056500        MOVE TRX-CUSTOMER
056600          TO TLR-OUT-TRX-CUSTOMER (TLR-REN-IX TX-IX)
056700     END-IF
056800     IF FL-TRX-SRCACC-SI
056900        MOVE TRX-SOURCE-ACCT
057000          TO TLR-OUT-TRX-SRC-ACCT (TLR-REN-IX TX-IX)
057100     END-IF
057200     IF FL-TRX-TGTACC-SI AND TRX-CON-CTA-DESTINO
057300        MOVE TRX-TARGET-ACCT
057400          TO TLR-OUT-TRX-TGT-ACCT (TLR-REN-IX TX-IX)
057500     END-IF
057600     IF FL-TRX-CLERK-SI AND TRX-CON-EMPLEADO
057700        MOVE TRX-CLERK TO TLR-OUT-TRX-CLERK (TLR-REN-IX TX-IX)
057800     END-IF
057900     IF FL-TRX-AMT-SI
058000        MOVE TRX-AMOUNT TO TLR-OUT-TRX-AMOUNT (TLR-REN-IX TX-IX)
058100     END-IF
058200     IF FL-TRX-STAT-SI
058300        MOVE TRX-STATUS TO TLR-OUT-TRX-STATUS (TLR-REN-IX TX-IX)
058400     END-IF.
058500 0530-MUEVE-TRANSACCION-E. EXIT.
058600
058700******************************************************************
058800*   0600 - ESCRITURA DE PAGINA: CABECERA + TODOS SUS RENGLONES   *
058900*          (PASO 5).  LA CABECERA SE ESCRIBE UNA SOLA VEZ, YA    *
059000*          QUE PARA ENTONCES 0400 YA TERMINO DE LLENAR LA        *
059100*          TABLA WKS-RENGLON-TABLA CON TODA LA PAGINA (RPT-0120) *
059200******************************************************************
059300 0600-ESCRIBE-PAGINA SECTION.
059400     PERFORM 0610-ARMA-SELLO-FECHA
059500     MOVE 'Teller Transactions'         TO RPT-NAME
059600     MOVE 'List all teller-cashier transactions.'
059700                                         TO RPT-DESCRIPTION
059800     MOVE RQ-GENERATED-BY               TO RPT-GENERATED-BY
059900     IF HAY-SIG-PAGINA
060000        MOVE 'Y' TO RPT-HAS-MORE
060100     ELSE
060200        MOVE 'N' TO RPT-HAS-MORE
060300     END-IF
060400     MOVE RQ-COLUMN-COUNT                TO RPT-COLUMN-COUNT
060500     PERFORM 0620-MUEVE-ENCABEZADO
060600        VARYING WKS-I FROM 1 BY 1
060700        UNTIL WKS-I > RQ-COLUMN-COUNT
060800     MOVE WKS-CABECERA TO REG-TLRRPT
060900     WRITE REG-TLRRPT
061000     PERFORM 0630-ESCRIBE-UN-RENGLON
061100        VARYING TLR-REN-IX FROM 1 BY 1
061200        UNTIL TLR-REN-IX > WKS-LEIDOS-PAGINA.
061300 0600-ESCRIBE-PAGINA-E. EXIT.

061400 0630-ESCRIBE-UN-RENGLON SECTION.
061500     MOVE WKS-RENGLON-TABLA (TLR-REN-IX) TO REG-TLRRPT
061600     WRITE REG-TLRRPT.
061700 0630-ESCRIBE-UN-RENGLON-E. EXIT.
061800
061900 0610-ARMA-SELLO-FECHA SECTION.
062000     ACCEPT WKS-FECHA-SISTEMA FROM DATE
062100     ACCEPT WKS-HORA-SISTEMA FROM TIME
062200     IF WKS-FS-ANIO2 < WKS-SIGLO-PIVOTE
062300        COMPUTE WKS-ANIO-4 = 2000 + WKS-FS-ANIO2
062400     ELSE
062500        COMPUTE WKS-ANIO-4 = 1900 + WKS-FS-ANIO2
062600     END-IF
062700     STRING WKS-ANIO-4       DELIMITED BY SIZE
062800            '-'              DELIMITED BY SIZE
062900            WKS-FS-MES       DELIMITED BY SIZE
063000            '-'              DELIMITED BY SIZE
063100            WKS-FS-DIA       DELIMITED BY SIZE
063200            'T'              DELIMITED BY SIZE
063300            WKS-HS-HORA      DELIMITED BY SIZE
063400            ':'              DELIMITED BY SIZE
063500            WKS-HS-MIN       DELIMITED BY SIZE
063600            ':'              DELIMITED BY SIZE
063700            WKS-HS-SEG       DELIMITED BY SIZE
063800            INTO RPT-GENERATED-ON.
063900 0610-ARMA-SELLO-FECHA-E. EXIT.
064000
064100 0620-MUEVE-ENCABEZADO SECTION.
064200     MOVE RQC-NOMBRE (WKS-I)
064300       TO RPT-COLUMN-NAME (WKS-I).
064400 0620-MUEVE-ENCABEZADO-E. EXIT.
064500
064600******************************************************************
064700*              C I E R R E   D E   A R C H I V O S               *
064800******************************************************************
064900 0900-CIERRA-ARCHIVOS SECTION.
065000     CLOSE TELLER-FILE TRANSACTION-FILE TLRRPT.
065100 0900-CIERRA-ARCHIVOS-E. EXIT.
