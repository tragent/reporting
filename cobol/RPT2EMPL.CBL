000100******************************************************************
000200* FECHA       : 06/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : REPORTES GERENCIALES (SIFI)                      *
000500* PROGRAMA    : RPT2EMPL                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXTRACTO DE LISTA DE EMPLEADOS.  LEE UNA PAGINA  *
000800*             : DE EMPLOYEE-FILE ORDENADO POR IDENTIFICADOR Y,   *
000900*             : SOLO CUANDO EL LLAMADOR PIDE EMP-OFFICE-NAME,    *
001000*             : HACE UN SOLO NIVEL DE DRILL-DOWN A OFFICE-FILE   *
001100*             : POR OFFICE-ID.  NO HAY GRUPOS REPETITIVOS.       *
001200* ARCHIVOS    : EMPLOYEE-FILE=E, OFFICE-FILE=E, EMPRPT=S         *
001300* ACCION (ES) : E=EXTRAE PAGINA DE REPORTE                       *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 240206                                           *
001600* NOMBRE      : REPORTE ACTIVE EMPLOYEES (Organisation)          *
001700******************************************************************
001800*HISTORIAL DE CAMBIOS
001900*FECHA      INIC  TICKET     DESCRIPCION
002000*---------- ----  ---------- -------------------------------
002100*1985-09-11  RJPX  RPT-0002  VERSION INICIAL, PRIMER CORTE DEL
002200*                            EXTRACTO DE LISTA DE EMPLEADOS
002300*                            ACTIVOS PARA GERENCIA DE PERSONAL.
002400*1987-03-05  RJPX  RPT-0006  SE AGREGA LA VALIDACION DE CAMPOS
002500*                            DESCONOCIDOS ANTES DE ABRIR ARCHS.
002600*1989-08-19  MTZL  RPT-0011  SE AGREGA EL DRILL-DOWN OPCIONAL A
002700*                            LA OFICINA CUANDO SE PIDE SU NOMBRE.
002800*1992-02-27  MTZL  RPT-0017  CORRIGE LA PAGINACION CUANDO EL
002900*                            EMPLOYEE-FILE VIENE VACIO.
003000*1995-05-30  DCHV  RPT-0024  SE AGREGA BANDERA DE NOMBRE MEDIO
003100*                            AUSENTE PARA NO IMPRIMIR BLANCOS.
003200*1997-10-14  DCHV  RPT-0029  SOPORTE PARA FILTROS OPCIONALES
003300*                            SOBRE CUALQUIER COLUMNA VALIDA.
003400*1998-12-03  PEDR  RPT-0031  REVISION Y2K: FECHA DE SELLO DE
003500*                            GENERACION AMPLIADA A 4 DIGITOS DE
003600*                            ANIO CON VENTANA DE SIGLO 50/49.
003700*2003-06-09  PEDR  RPT-0044  CORRIGE EL DRILL-DOWN CUANDO LA
003800*                            OFICINA DEL EMPLEADO NO EXISTE.
003900*2009-11-23  EEDR  RPT-0057  ESTANDARIZA MENSAJE DE RECHAZO DE
004000*                            CAMPOS DESCONOCIDOS (LISTA CSV).
004100*2024-02-06  EEDR  RPT-0103  REESCRITURA COMPLETA SOBRE EL
004200*                            ESQUELETO DE MIGRACFS PARA EL
004300*                            NUEVO PROYECTO DE REPORTES.
004400*2024-03-11  EEDR  RPT-0121  0400 ESCRIBIA CADA RENGLON DE
004500*                            EMPLEADO AL MOMENTO DE ARMARLO Y
004600*                            HASTA AL FINAL DE LA PAGINA
004700*                            ESCRIBIA LA CABECERA, INVIRTIENDO
004800*                            EL ORDEN REQUERIDO.  SE CONVIERTE
004900*                            EL RENGLON EN TABLA DE RENGLONES
005000*                            POR PAGINA (WKS-RENGLON-TABLA) PARA
005100*                            QUE LA CABECERA SE ESCRIBA PRIMERO,
005200*                            SEGUIDA DE TODOS LOS RENGLONES.
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.    RPT2EMPL.
005600 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005700 INSTALLATION.  BANCO - DEPTO. REPORTES GERENCIALES.
005800 DATE-WRITTEN.  06/02/2024.
005900 DATE-COMPILED.
006000 SECURITY.      USO INTERNO - CONFIDENCIAL.
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-370.
006400 OBJECT-COMPUTER. IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 IS WS-U0 ON STATUS IS WS-U0-ON
006800                      OFF STATUS IS WS-U0-OFF.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT EMPLOYEE-FILE ASSIGN   TO EMPFIL
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-EMPLEADO.
007400     SELECT OFFICE-FILE   ASSIGN   TO OFCFIL
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-OFICINA.
007700     SELECT EMPRPT        ASSIGN   TO EMPRPT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS FS-EMPRPT.
008000 DATA DIVISION.
008100 FILE SECTION.
008200******************************************************************
008300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008400******************************************************************
008500*   MAESTRO DE EMPLEADOS Y CATALOGO DE OFICINAS (DRILL-DOWN).
008600*   SALIDA PLANA DEL EXTRACTO ACTIVE EMPLOYEES.
008700 FD  EMPLOYEE-FILE
008800     LABEL RECORDS ARE OMITTED.
008900     COPY EMPMTR1.
009000 FD  OFFICE-FILE
009100     LABEL RECORDS ARE OMITTED.
009200     COPY EMPOFC1.
009300 FD  EMPRPT
009400     LABEL RECORDS ARE OMITTED.
009500 01  REG-EMPRPT                       PIC X(1000).
009600 WORKING-STORAGE SECTION.
009700 01  FILLER                  PIC X(24) VALUE
009800        "** PROGRAMA RPT2EMPL **".
009900******************************************************************
010000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010100******************************************************************
010200 01 WKS-FS-STATUS.
010300    02 FS-EMPLEADO             PIC X(02) VALUE SPACES.
010400    02 FS-OFICINA              PIC X(02) VALUE SPACES.
010500    02 FS-EMPRPT               PIC X(02) VALUE SPACES.
010600    02 FSE-GENERICO.
010700       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010800       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010900       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011000    02 PROGRAMA                PIC X(08) VALUE SPACES.
011100    02 ARCHIVO                 PIC X(08) VALUE SPACES.
011200    02 ACCION                  PIC X(10) VALUE SPACES.
011300    02 LLAVE                   PIC X(32) VALUE SPACES.
011400******************************************************************
011500*      TABLA FIJA DE COLUMNAS VALIDAS (VALIDACION DE CAMPOS)     *
011600*      EMPLEADO (E) Y OFICINA (O) - VER RPT-0103                 *
011700******************************************************************
011800 01 WKS-CAMPOS-VALIDOS.
011900    02 FLM-ENTRADA OCCURS 07 TIMES INDEXED BY FLM-IX.
012000       04 FLM-NOMBRE           PIC X(30).
012100       04 FLM-ENTIDAD          PIC X(01).
012200 01 WKS-CONTADOR-CAMPOS        PIC 9(02) COMP VALUE 07.
012300******************************************************************
012400*      BANDERAS "SOLICITADO" POR CAMPO (PROYECCION DE COLUMNAS)  *
012500******************************************************************
012600 01 WKS-CAMPOS-SOLICITADOS.
012700    02 FL-EMP-OFFICE-ID      PIC X(01) VALUE 'N'.
012800       88 FL-EMP-OFCID-SI          VALUE 'S'.
012900    02 FL-EMP-USERNAME       PIC X(01) VALUE 'N'.
013000       88 FL-EMP-USER-SI           VALUE 'S'.
013100    02 FL-EMP-FIRST-NAME     PIC X(01) VALUE 'N'.
013200       88 FL-EMP-FNAME-SI          VALUE 'S'.
013300    02 FL-EMP-MIDDLE-NAME    PIC X(01) VALUE 'N'.
013400       88 FL-EMP-MNAME-SI          VALUE 'S'.
013500    02 FL-EMP-LAST-NAME      PIC X(01) VALUE 'N'.
013600       88 FL-EMP-LNAME-SI          VALUE 'S'.
013700    02 FL-EMP-CREATED-BY     PIC X(01) VALUE 'N'.
013800       88 FL-EMP-CREATOR-SI        VALUE 'S'.
013900    02 FL-EMP-OFFICE-NAME    PIC X(01) VALUE 'N'.
014000       88 FL-EMP-OFCNM-SI          VALUE 'S'.
014100******************************************************************
014200*      TARJETA DE PETICION (SYSIN) - COLUMNAS/FILTROS/PAGINA     *
014300******************************************************************
014400 01 WKS-TARJETA-CTRL.
014500    02 RQ-GENERATED-BY         PIC X(32).
014600    02 RQ-PAGE-INDEX           PIC 9(05).
014700    02 RQ-PAGE-SIZE            PIC 9(05).
014800    02 RQ-COLUMN-COUNT         PIC 9(02).
014900    02 RQ-FILTER-COUNT         PIC 9(02).
015000    02 FILLER                  PIC X(34).
015100 01 WKS-TARJETA-COL.
015200    02 RQ-COLUMN-NAME          PIC X(30).
015300    02 FILLER                  PIC X(50).
015400 01 WKS-TARJETA-FLT.
015500    02 RQ-FILTER-NAME          PIC X(30).
015600    02 RQ-FILTER-VALUE         PIC X(34).
015700    02 FILLER                  PIC X(16).
015800 01 WKS-COLUMNAS-PEDIDAS.
015900    02 RQC-NOMBRE OCCURS 20 TIMES INDEXED BY RQC-IX
016000                                   PIC X(30).
016100 01 WKS-FILTROS-PEDIDOS.
016200    02 RQF-ENTRADA OCCURS 10 TIMES INDEXED BY RQF-IX.
016300       04 RQF-NOMBRE           PIC X(30).
016400       04 RQF-VALOR            PIC X(34).
016500******************************************************************
016600*      LISTA DE CAMPOS RECHAZADOS (MENSAJE DE ERROR CSV)         *
016700******************************************************************
016800 01 WKS-CAMPOS-RECHAZADOS      PIC X(400) VALUE SPACES.
016900 01 WKS-HAY-RECHAZO            PIC X(01)  VALUE 'N'.
017000    88 SI-HAY-RECHAZO               VALUE 'S'.
017100******************************************************************
017200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
017300******************************************************************
017400 01 WKS-VARIABLES-TRABAJO.
017500    02 WKS-I                   PIC 9(03) COMP VALUE 0.
017600    02 WKS-J                   PIC 9(03) COMP VALUE 0.
017700    02 WKS-SALTOS               PIC 9(07) COMP VALUE 0.
017800    02 WKS-LEIDOS-PAGINA        PIC 9(07) COMP VALUE 0.
017900    02 WKS-MAX-RENGLONES        PIC 9(03) COMP VALUE 50.
018000    02 WKS-FIN-EMPLEADO         PIC X(01) VALUE 'N'.
018100       88 FIN-EMPLEADO               VALUE 'S'.
018200    02 WKS-FIN-OFICINA          PIC X(01) VALUE 'N'.
018300       88 FIN-OFICINA                VALUE 'S'.
018400    02 WKS-HAY-SIG-PAGINA       PIC X(01) VALUE 'N'.
018500       88 HAY-SIG-PAGINA             VALUE 'S'.
018600    02 WKS-COINCIDE             PIC X(01) VALUE 'N'.
018700       88 SI-COINCIDE                VALUE 'S'.
018800    02 WKS-OFICINA-ENCONTRADA   PIC X(01) VALUE 'N'.
018900       88 OFICINA-ENCONTRADA         VALUE 'S'.
019000******************************************************************
019100*              SELLO DE FECHA Y HORA (SIN FUNCIONES              *
019200*              INTRINSECAS - ACCEPT FROM DATE/TIME CLASICO)      *
019300******************************************************************
019400 01 WKS-FECHA-SISTEMA.
019500    02 WKS-FS-ANIO2             PIC 9(02).
019600    02 WKS-FS-MES               PIC 9(02).
019700    02 WKS-FS-DIA               PIC 9(02).
019800 01 WKS-HORA-SISTEMA.
019900    02 WKS-HS-HORA              PIC 9(02).
020000    02 WKS-HS-MIN               PIC 9(02).
020100    02 WKS-HS-SEG               PIC 9(02).
020200    02 WKS-HS-CENT              PIC 9(02).
020300 01 WKS-ANIO-4                  PIC 9(04) VALUE 0.
020400 01 WKS-SIGLO-PIVOTE            PIC 9(02) VALUE 50.
020500******************************************************************
020600*              RENGLON DE SALIDA APLANADO (ACTIVE EMPLOYEES)     *
020700******************************************************************
020800 01 WKS-PAGINA-SALIDA.
020900    02 WKS-RENGLON-TABLA OCCURS 50 TIMES INDEXED BY EMP-REN-IX.
021000       04 EMP-OUT-OFFICE-ID        PIC X(10).
021100       04 EMP-OUT-USERNAME         PIC X(32).
021200       04 EMP-OUT-FIRST-NAME       PIC X(32).
021300       04 EMP-OUT-MIDDLE-NAME      PIC X(32).
021400       04 EMP-OUT-LAST-NAME        PIC X(32).
021500       04 EMP-OUT-CREATED-BY       PIC X(32).
021600       04 EMP-OUT-OFFICE-NAME      PIC X(50).
021700******************************************************************
021800*              AREA DE TRABAJO DE LA CABECERA (RPTHDR1)          *
021900******************************************************************
022000 01 WKS-CABECERA.
022100    COPY RPTHDR1.
022200******************************************************************
022300 PROCEDURE DIVISION.
022400******************************************************************
022500*               S E C C I O N    P R I N C I P A L
022600******************************************************************
022700 0000-MAIN SECTION.
022800     PERFORM 0100-LEE-TARJETAS-CTRL
022900     PERFORM 0200-CARGA-TABLA-CAMPOS
023000     PERFORM 0300-VALIDA-CAMPOS-SOLICITADOS
023100     IF SI-HAY-RECHAZO
023200        DISPLAY '>>> RPT2EMPL - CAMPOS DESCONOCIDOS: '
023300        DISPLAY WKS-CAMPOS-RECHAZADOS
023400        MOVE 91 TO RETURN-CODE
023500        GO TO 0000-MAIN-E
023600     END-IF
023700     PERFORM 0050-APERTURA-ARCHIVOS
023800     PERFORM 0400-LEE-PAGINA-EMPLEADO
023900     PERFORM 0900-CIERRA-ARCHIVOS.
024000 0000-MAIN-E. EXIT.
024100     STOP RUN.
024200
024300 0050-APERTURA-ARCHIVOS SECTION.
024400     MOVE 'RPT2EMPL' TO PROGRAMA
024500     OPEN INPUT EMPLOYEE-FILE OFFICE-FILE
024600          OUTPUT EMPRPT
024700     IF FS-EMPLEADO NOT = '00'
024800        MOVE 'OPEN'      TO ACCION
024900        MOVE 'EMPFIL'    TO ARCHIVO
025000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
025100                              LLAVE, FS-EMPLEADO, FSE-GENERICO
025200        DISPLAY '>>> ERROR AL ABRIR EMPLOYEE-FILE <<<'
025300        MOVE 91 TO RETURN-CODE
025400        STOP RUN
025500     END-IF
025600     IF FS-OFICINA NOT = '00'
025700        MOVE 'OPEN'      TO ACCION
025800        MOVE 'OFCFIL'    TO ARCHIVO
025900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026000                              LLAVE, FS-OFICINA, FSE-GENERICO
026100        DISPLAY '>>> ERROR AL ABRIR OFFICE-FILE <<<'
026200        MOVE 91 TO RETURN-CODE
026300        STOP RUN
026400     END-IF.
026500 0050-APERTURA-ARCHIVOS-E. EXIT.
026600
026700******************************************************************
026800*   0100 - LECTURA DE TARJETAS SYSIN DE PETICION DEL LLAMADOR    *
026900******************************************************************
027000 0100-LEE-TARJETAS-CTRL SECTION.
027100     ACCEPT WKS-TARJETA-CTRL FROM SYSIN
027200     PERFORM 0110-LEE-COLUMNAS
027300        VARYING WKS-I FROM 1 BY 1
027400        UNTIL WKS-I > RQ-COLUMN-COUNT
027500     PERFORM 0120-LEE-FILTROS
027600        VARYING WKS-I FROM 1 BY 1
027700        UNTIL WKS-I > RQ-FILTER-COUNT.
027800 0100-LEE-TARJETAS-CTRL-E. EXIT.
027900
028000 0110-LEE-COLUMNAS SECTION.
028100     ACCEPT WKS-TARJETA-COL FROM SYSIN
028200     MOVE RQ-COLUMN-NAME TO RQC-NOMBRE (WKS-I).
028300 0110-LEE-COLUMNAS-E. EXIT.
028400
028500 0120-LEE-FILTROS SECTION.
028600     ACCEPT WKS-TARJETA-FLT FROM SYSIN
028700     MOVE RQ-FILTER-NAME  TO RQF-NOMBRE (WKS-I)
028800     MOVE RQ-FILTER-VALUE TO RQF-VALOR  (WKS-I).
028900 0120-LEE-FILTROS-E. EXIT.
029000
029100******************************************************************
029200*   0200 - TABLA FIJA DE CAMPOS VALIDOS (PASO 1 DEL FLUJO)       *
029300******************************************************************
029400 0200-CARGA-TABLA-CAMPOS SECTION.
029500     MOVE 'EMP-OFFICE-ID'   TO FLM-NOMBRE (1)
029600     MOVE 'E'               TO FLM-ENTIDAD (1)
029700     MOVE 'EMP-USERNAME'    TO FLM-NOMBRE (2)
029800     MOVE 'E'               TO FLM-ENTIDAD (2)
029900     MOVE 'EMP-FIRST-NAME'  TO FLM-NOMBRE (3)
030000     MOVE 'E'               TO FLM-ENTIDAD (3)
030100     MOVE 'EMP-MIDDLE-NAME' TO FLM-NOMBRE (4)
030200     MOVE 'E'               TO FLM-ENTIDAD (4)
030300     MOVE 'EMP-LAST-NAME'   TO FLM-NOMBRE (5)
030400     MOVE 'E'               TO FLM-ENTIDAD (5)
030500     MOVE 'EMP-CREATED-BY'  TO FLM-NOMBRE (6)
030600     MOVE 'E'               TO FLM-ENTIDAD (6)
030700     MOVE 'EMP-OFFICE-NAME' TO FLM-NOMBRE (7)
030800     MOVE 'O'               TO FLM-ENTIDAD (7).
030900 0200-CARGA-TABLA-CAMPOS-E. EXIT.
031000
031100******************************************************************
031200*   0300 - VALIDACION DE CAMPOS SOLICITADOS (RULE 1)             *
031300******************************************************************
031400 0300-VALIDA-CAMPOS-SOLICITADOS SECTION.
031500     PERFORM 0310-VALIDA-UNA-COLUMNA
031600        VARYING WKS-I FROM 1 BY 1
031700        UNTIL WKS-I > RQ-COLUMN-COUNT
031800     PERFORM 0320-VALIDA-UN-FILTRO
031900        VARYING WKS-I FROM 1 BY 1
032000        UNTIL WKS-I > RQ-FILTER-COUNT
032100     PERFORM 0330-ACTIVA-BANDERAS
032200        VARYING WKS-I FROM 1 BY 1
032300        UNTIL WKS-I > RQ-COLUMN-COUNT.
032400 0300-VALIDA-CAMPOS-SOLICITADOS-E. EXIT.
032500
032600 0310-VALIDA-UNA-COLUMNA SECTION.
032700     MOVE 'N' TO WKS-COINCIDE
032800     PERFORM 0312-COMPARA-COLUMNA
032900        VARYING FLM-IX FROM 1 BY 1
033000        UNTIL FLM-IX > WKS-CONTADOR-CAMPOS
033100     IF NOT SI-COINCIDE
033200        STRING WKS-CAMPOS-RECHAZADOS DELIMITED BY '  '
033300               ', '                  DELIMITED BY SIZE
033400               RQC-NOMBRE (WKS-I)    DELIMITED BY '  '
033500               INTO WKS-CAMPOS-RECHAZADOS
033600        MOVE 'S' TO WKS-HAY-RECHAZO
033700     END-IF.
033800 0310-VALIDA-UNA-COLUMNA-E. EXIT.

033900 0312-COMPARA-COLUMNA SECTION.
034000     IF RQC-NOMBRE (WKS-I) = FLM-NOMBRE (FLM-IX)
034100        MOVE 'S' TO WKS-COINCIDE
034200     END-IF.
034300 0312-COMPARA-COLUMNA-E. EXIT.

034400 0320-VALIDA-UN-FILTRO SECTION.
034500     MOVE 'N' TO WKS-COINCIDE
034600     PERFORM 0322-COMPARA-FILTRO
034700        VARYING FLM-IX FROM 1 BY 1
034800        UNTIL FLM-IX > WKS-CONTADOR-CAMPOS
034900     IF NOT SI-COINCIDE AND RQF-NOMBRE (WKS-I) NOT = SPACES
035000        STRING WKS-CAMPOS-RECHAZADOS DELIMITED BY '  '
035100               ', '                  DELIMITED BY SIZE
035200               RQF-NOMBRE (WKS-I)    DELIMITED BY '  '
035300               INTO WKS-CAMPOS-RECHAZADOS
035400        MOVE 'S' TO WKS-HAY-RECHAZO
035500     END-IF.
035600 0320-VALIDA-UN-FILTRO-E. EXIT.

035700 0322-COMPARA-FILTRO SECTION.
035800     IF RQF-NOMBRE (WKS-I) = FLM-NOMBRE (FLM-IX)
035900        MOVE 'S' TO WKS-COINCIDE
036000     END-IF.
036100 0322-COMPARA-FILTRO-E. EXIT.
036200
036300******************************************************************
036400*   0330 - ACTIVA BANDERAS DE PROYECCION (RULE 2)                *
036500******************************************************************
036600 0330-ACTIVA-BANDERAS SECTION.
036700     IF RQC-NOMBRE (WKS-I) = 'EMP-OFFICE-ID'
036800        MOVE 'S' TO FL-EMP-OFFICE-ID
036900     END-IF
037000     IF RQC-NOMBRE (WKS-I) = 'EMP-USERNAME'
037100        MOVE 'S' TO FL-EMP-USERNAME
037200     END-IF
037300     IF RQC-NOMBRE (WKS-I) = 'EMP-FIRST-NAME'
037400        MOVE 'S' TO FL-EMP-FIRST-NAME
037500     END-IF
037600     IF RQC-NOMBRE (WKS-I) = 'EMP-MIDDLE-NAME'
037700        MOVE 'S' TO FL-EMP-MIDDLE-NAME
037800     END-IF
037900     IF RQC-NOMBRE (WKS-I) = 'EMP-LAST-NAME'
038000        MOVE 'S' TO FL-EMP-LAST-NAME
038100     END-IF
038200     IF RQC-NOMBRE (WKS-I) = 'EMP-CREATED-BY'
038300        MOVE 'S' TO FL-EMP-CREATED-BY
038400     END-IF
038500     IF RQC-NOMBRE (WKS-I) = 'EMP-OFFICE-NAME'
038600        MOVE 'S' TO FL-EMP-OFFICE-NAME
038700     END-IF.
038800 0330-ACTIVA-BANDERAS-E. EXIT.
038900
039000******************************************************************
039100*   0400 - LECTURA PAGINADA DE EMPLEADOS (RULE 4, PASO 3)        *
039200******************************************************************
039300 0400-LEE-PAGINA-EMPLEADO SECTION.
039400     COMPUTE WKS-SALTOS = RQ-PAGE-INDEX * RQ-PAGE-SIZE
039500     PERFORM 0410-LEE-EMPLEADO
039600        VARYING WKS-I FROM 1 BY 1
039700        UNTIL WKS-I > WKS-SALTOS OR FIN-EMPLEADO
039800     MOVE 0 TO WKS-LEIDOS-PAGINA
039900     PERFORM 0420-LEE-Y-ARMA-RENGLON
040000        UNTIL WKS-LEIDOS-PAGINA >= RQ-PAGE-SIZE
040100           OR FIN-EMPLEADO
040200           OR WKS-LEIDOS-PAGINA >= WKS-MAX-RENGLONES
040300     PERFORM 0430-PROBAR-SIG-PAGINA
040400     PERFORM 0600-ESCRIBE-PAGINA.
040500 0400-LEE-PAGINA-EMPLEADO-E. EXIT.
040600
040700 0410-LEE-EMPLEADO SECTION.
040800     READ EMPLOYEE-FILE NEXT RECORD
040900        AT END
041000           MOVE 'S' TO WKS-FIN-EMPLEADO
041100     END-READ.
041200 0410-LEE-EMPLEADO-E. EXIT.
041300
041400 0420-LEE-Y-ARMA-RENGLON SECTION.
041500     PERFORM 0410-LEE-EMPLEADO
041600     IF NOT FIN-EMPLEADO
041700        PERFORM 0440-APLICA-FILTRO-EMPLEADO
041800        IF SI-COINCIDE
041900           ADD 1 TO WKS-LEIDOS-PAGINA
042000           SET EMP-REN-IX TO WKS-LEIDOS-PAGINA
042100           PERFORM 0500-ARMA-RENGLON-EMPLEADO
042200        END-IF
042300     END-IF.
042400 0420-LEE-Y-ARMA-RENGLON-E. EXIT.
042500
042600 0430-PROBAR-SIG-PAGINA SECTION.
042700     IF NOT FIN-EMPLEADO
042800        MOVE 'S' TO WKS-HAY-SIG-PAGINA
042900     ELSE
043000        MOVE 'N' TO WKS-HAY-SIG-PAGINA
043100     END-IF.
043200 0430-PROBAR-SIG-PAGINA-E. EXIT.
043300
043400 0440-APLICA-FILTRO-EMPLEADO SECTION.
043500     MOVE 'S' TO WKS-COINCIDE
043600     PERFORM 0442-COMPARA-FILTRO-EMPLEADO
043700        VARYING WKS-J FROM 1 BY 1
043800        UNTIL WKS-J > RQ-FILTER-COUNT.
043900 0440-APLICA-FILTRO-EMPLEADO-E. EXIT.

044000 0442-COMPARA-FILTRO-EMPLEADO SECTION.
044100     IF RQF-VALOR (WKS-J) NOT = SPACES
044200        IF RQF-NOMBRE (WKS-J) = 'EMP-USERNAME'
044300           AND EMP-USERNAME NOT = RQF-VALOR (WKS-J) (1:32)
044400              MOVE 'N' TO WKS-COINCIDE
044500        END-IF
044600        IF RQF-NOMBRE (WKS-J) = 'EMP-OFFICE-ID'
044700           AND EMP-OFFICE-ID NOT = RQF-VALOR (WKS-J) (1:10)
044800              MOVE 'N' TO WKS-COINCIDE
044900        END-IF
045000     END-IF.
045100 0442-COMPARA-FILTRO-EMPLEADO-E. EXIT.
045200
045300******************************************************************
045400*   0500 - ARMADO DE RENGLON: EMPLEADO + DRILL-DOWN OFICINA      *
045500*          (PASO 4, RULE 3 - DRILL-DOWN SOLO SI FUE PEDIDO)      *
045600******************************************************************
045700 0500-ARMA-RENGLON-EMPLEADO SECTION.
045800     INITIALIZE WKS-RENGLON-TABLA (EMP-REN-IX)
045900     IF FL-EMP-OFCID-SI
046000        MOVE EMP-OFFICE-ID TO EMP-OUT-OFFICE-ID (EMP-REN-IX)
046100     END-IF
046200     IF FL-EMP-USER-SI
046300        MOVE EMP-USERNAME TO EMP-OUT-USERNAME (EMP-REN-IX)
046400     END-IF
046500     IF FL-EMP-FNAME-SI
046600        MOVE EMP-FIRST-NAME TO EMP-OUT-FIRST-NAME (EMP-REN-IX)
046700     END-IF
046800     IF FL-EMP-MNAME-SI AND EMP-CON-NOMBRE-MEDIO
046900        MOVE EMP-MIDDLE-NAME
047000          TO EMP-OUT-MIDDLE-NAME (EMP-REN-IX)
047100     END-IF
047200     IF FL-EMP-LNAME-SI
047300        MOVE EMP-LAST-NAME TO EMP-OUT-LAST-NAME (EMP-REN-IX)
047400     END-IF
047500     IF FL-EMP-CREATOR-SI
047600        MOVE EMP-CREATED-BY TO EMP-OUT-CREATED-BY (EMP-REN-IX)
047700     END-IF
047800     IF FL-EMP-OFCNM-SI
047900        PERFORM 0510-BUSCA-OFICINA
048000     END-IF.
048100 0500-ARMA-RENGLON-EMPLEADO-E. EXIT.
048200
048300******************************************************************
048400*   0510 - BARRIDO SECUENCIAL LINEAL DE OFFICE-FILE BUSCANDO     *
048500*          LA OFICINA DEL EMPLEADO ACTUAL (SIN MANEJADOR         *
048600*          INDEXADO DISPONIBLE - VER REQUERIMIENTO RPT-0103)     *
048700******************************************************************
048800 0510-BUSCA-OFICINA SECTION.
048900     MOVE EMP-OFFICE-ID TO LLAVE (1:10)
049000     CLOSE OFFICE-FILE
049100     OPEN INPUT OFFICE-FILE
049200     MOVE 'N' TO WKS-FIN-OFICINA
049300     MOVE 'N' TO WKS-OFICINA-ENCONTRADA
049400     PERFORM 0511-LEE-Y-EVALUA-OFICINA
049500        UNTIL FIN-OFICINA OR OFICINA-ENCONTRADA.
049600 0510-BUSCA-OFICINA-E. EXIT.

049700 0511-LEE-Y-EVALUA-OFICINA SECTION.
049800     READ OFFICE-FILE NEXT RECORD
049900        AT END MOVE 'S' TO WKS-FIN-OFICINA
050000     END-READ
050100     IF NOT FIN-OFICINA
050200        IF OFC-ID = LLAVE (1:10)
050300           MOVE 'S' TO WKS-OFICINA-ENCONTRADA
050400           MOVE OFC-NAME TO EMP-OUT-OFFICE-NAME (EMP-REN-IX)
050500        END-IF
050600     END-IF.
050700 0511-LEE-Y-EVALUA-OFICINA-E. EXIT.
050800
050900******************************************************************
051000*   0600 - ESCRITURA DE PAGINA: CABECERA + TODOS SUS RENGLONES   *
051100*          (PASO 5).  LA CABECERA SE ESCRIBE PRIMERO, YA QUE     *
051200*          PARA ENTONCES 0400 YA TERMINO DE LLENAR LA TABLA      *
051300*          WKS-RENGLON-TABLA CON TODA LA PAGINA (RPT-0121)       *
051400******************************************************************
051500 0600-ESCRIBE-PAGINA SECTION.
051600     PERFORM 0610-ARMA-SELLO-FECHA
051700     MOVE 'Employee Listing'          TO RPT-NAME
051800     MOVE 'List of all employees.'   TO RPT-DESCRIPTION
051900     MOVE RQ-GENERATED-BY            TO RPT-GENERATED-BY
052000     IF HAY-SIG-PAGINA
052100        MOVE 'Y' TO RPT-HAS-MORE
052200     ELSE
052300        MOVE 'N' TO RPT-HAS-MORE
052400     END-IF
052500     MOVE RQ-COLUMN-COUNT             TO RPT-COLUMN-COUNT
052600     PERFORM 0620-MUEVE-ENCABEZADO
052700        VARYING WKS-I FROM 1 BY 1
052800        UNTIL WKS-I > RQ-COLUMN-COUNT
052900     MOVE WKS-CABECERA TO REG-EMPRPT
053000     WRITE REG-EMPRPT
053100     PERFORM 0630-ESCRIBE-UN-RENGLON
053200        VARYING EMP-REN-IX FROM 1 BY 1
053300        UNTIL EMP-REN-IX > WKS-LEIDOS-PAGINA.
053400 0600-ESCRIBE-PAGINA-E. EXIT.

053500 0630-ESCRIBE-UN-RENGLON SECTION.
053600     MOVE WKS-RENGLON-TABLA (EMP-REN-IX) TO REG-EMPRPT
053700     WRITE REG-EMPRPT.
053800 0630-ESCRIBE-UN-RENGLON-E. EXIT.
053900
054000 0610-ARMA-SELLO-FECHA SECTION.
054100     ACCEPT WKS-FECHA-SISTEMA FROM DATE
054200     ACCEPT WKS-HORA-SISTEMA FROM TIME
054300     IF WKS-FS-ANIO2 < WKS-SIGLO-PIVOTE
054400        COMPUTE WKS-ANIO-4 = 2000 + WKS-FS-ANIO2
054500     ELSE
054600        COMPUTE WKS-ANIO-4 = 1900 + WKS-FS-ANIO2
054700     END-IF
054800     STRING WKS-ANIO-4       DELIMITED BY SIZE
054900            '-'              DELIMITED BY SIZE
055000            WKS-FS-MES       DELIMITED BY SIZE
055100            '-'              DELIMITED BY SIZE
055200            WKS-FS-DIA       DELIMITED BY SIZE
055300            'T'              DELIMITED BY SIZE
055400            WKS-HS-HORA      DELIMITED BY SIZE
055500            ':'              DELIMITED BY SIZE
055600            WKS-HS-MIN       DELIMITED BY SIZE
055700            ':'              DELIMITED BY SIZE
055800            WKS-HS-SEG       DELIMITED BY SIZE
055900            INTO RPT-GENERATED-ON.
056000 0610-ARMA-SELLO-FECHA-E. EXIT.
056100
056200 0620-MUEVE-ENCABEZADO SECTION.
056300     MOVE RQC-NOMBRE (WKS-I)
056400       TO RPT-COLUMN-NAME (WKS-I).
056500 0620-MUEVE-ENCABEZADO-E. EXIT.
056600
056700******************************************************************
056800*              C I E R R E   D E   A R C H I V O S               *
056900******************************************************************
057000 0900-CIERRA-ARCHIVOS SECTION.
057100     CLOSE EMPLOYEE-FILE OFFICE-FILE EMPRPT.
057200 0900-CIERRA-ARCHIVOS-E. EXIT.
