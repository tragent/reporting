000100******************************************************************
000200* COPY        : TLRTRX1                                          *
000300* APLICACION  : REPORTES GERENCIALES (SIFI) - CAJA/TELLER        *
000400* DESCRIPCION : RENGLON DE TRANSACTION-FILE (MAESTRO CJTRX01     *
000500*             : UNIDO A CJTLR01 POR TRX-TELLER-ID).              *
000600*             : GRUPO REPETITIVO DE DETALLE POR CAJERO.          *
000700* ARCHIVOS    : TRANSACTION-FILE (LINE SEQUENTIAL, LLAVE         *
000800*             : TRX-TELLER-ID, FORANEA HACIA TELLER-FILE)        *
000900* USADO POR   : RPT3TELR                                         *
001000******************************************************************
001100*HISTORIAL DE CAMBIOS
001200*FECHA      INIC  TICKET     DESCRIPCION
001300*---------- ----  ---------- -------------------------------
001400*2024-02-07  EEDR  RPT-0107  VERSION INICIAL, TOMADO DEL LAYOUT
001500*                            DEL MAESTRO CJTRX01.
001600*2024-03-01  EEDR  RPT-0121  TRX-AMOUNT PASA A COMP-3, IGUAL QUE
001700*                            ACCT-BALANCE (VER LGRACT1); SIN
001800*                            REDONDEO NI CALCULO ALGUNO.
001900******************************************************************
002000 01  REG-TLRTRX1.
002100*----------------------------------------------------------------
002200*    LLAVE FORANEA HACIA EL CAJERO PROPIETARIO (TLR-ID)
002300*----------------------------------------------------------------
002400     05  TRX-TELLER-ID               PIC X(10).
002500*----------------------------------------------------------------
002600*    COLUMNAS DE PROYECCION (SOLICITABLES POR EL LLAMADOR)
002700*----------------------------------------------------------------
002800     05  TRX-TYPE                    PIC X(32).
002900     05  TRX-DATE                    PIC X(10).
003000     05  TRX-CUSTOMER                PIC X(32).
003100     05  TRX-SOURCE-ACCT             PIC X(34).
003200     05  TRX-TARGET-ACCT             PIC X(34).
003300     05  TRX-CLERK                   PIC X(32).
003400     05  TRX-AMOUNT                  PIC S9(13)V9(4) COMP-3.
003500     05  TRX-STATUS                  PIC X(16).
003600*----------------------------------------------------------------
003700*    BANDERAS DE PRESENCIA DE LOS CAMPOS OPCIONALES DEL ORIGEN
003800*    (TRX-TARGET-ACCT Y TRX-CLERK PUEDEN VENIR NULOS)
003900*----------------------------------------------------------------
004000     05  TRX-TIENE-CTA-DESTINO       PIC X(01).
004100         88  TRX-CON-CTA-DESTINO          VALUE 'S'.
004200         88  TRX-SIN-CTA-DESTINO          VALUE 'N'.
004300     05  TRX-TIENE-EMPLEADO          PIC X(01).
004400         88  TRX-CON-EMPLEADO             VALUE 'S'.
004500         88  TRX-SIN-EMPLEADO             VALUE 'N'.
004600     05  FILLER                      PIC X(18).
004700*----------------------------------------------------------------
004800*    VISTA POR RANGO DE FECHA, USADA POR EL FILTRO BETWEEN
004900*    DE REQUERIMIENTO RPT-0107 PARA ESTE REPORTE
005000*----------------------------------------------------------------
005100 01  REG-TLRTRX1-R REDEFINES REG-TLRTRX1.
005200     05  FILLER                      PIC X(42).
005300     05  TRX-R-DATE                  PIC X(10).
005400     05  FILLER                      PIC X(177).
