000100******************************************************************
000200* COPY        : LGRSUB1                                          *
000300* APLICACION  : REPORTES GERENCIALES (SIFI) - CONTABILIDAD       *
000400* DESCRIPCION : SEGUNDA VISTA DEL RENGLON DE LEDGER-FILE, CON    *
000500*             : NOMBRES DE CAMPO PROPIOS (SLG-), USADA POR UN    *
000600*             : SEGUNDO MANEJADOR (SUBLEDGER-FILE) QUE ABRE EL   *
000700*             : MISMO LGRFIL PARA BARRER EL AUTO-JOIN MAYOR ->   *
000800*             : SUB-MAYOR SIN TOCAR LA POSICION NI LA BANDERA DE *
000900*             : FIN DE ARCHIVO DEL RECORRIDO PRINCIPAL DE        *
001000*             : MAYORES (VER RPT1BALS, PARRAFO 0510).            *
001100* ARCHIVOS    : SUBLEDGER-FILE (LINE SEQUENTIAL, MISMO LGRFIL)   *
001200* USADO POR   : RPT1BALS                                         *
001300******************************************************************
001400*HISTORIAL DE CAMBIOS
001500*FECHA      INIC  TICKET     DESCRIPCION
001600*---------- ----  ---------- -------------------------------
001700*2024-03-11  EEDR  RPT-0119  VERSION INICIAL.  SE AGREGA UN
001800*                            SEGUNDO MANEJADOR SOBRE LGRFIL PARA
001900*                            QUE LA BUSQUEDA DE SUB-MAYORES YA
002000*                            NO REABRA EL ARCHIVO DEL RECORRIDO
002100*                            PRINCIPAL DE MAYORES NI APAGUE SU
002200*                            BANDERA DE FIN DE ARCHIVO.
002300******************************************************************
002400 01  REG-LGRSUB1.
002500*----------------------------------------------------------------
002600*    MISMAS COLUMNAS DE LGRMTR1, RENOMBRADAS PARA EL SEGUNDO
002700*    MANEJADOR (VER LGRMTR1 PARA EL DETALLE DE CADA COLUMNA)
002800*----------------------------------------------------------------
002900     05  SLG-IDENTIF-CVE.
003000         10  SLG-ID                  PIC X(10).
003100         10  SLG-IDENTIFIER          PIC X(34).
003200     05  SLG-DESCRIPTION             PIC X(50).
003300     05  SLG-PARENT-LEDGER-ID        PIC X(10).
003400     05  SLG-NIVEL                   PIC X(01).
003500         88  SLG-ES-MAYOR                 VALUE 'M'.
003600         88  SLG-ES-SUB-MAYOR             VALUE 'S'.
003700     05  FILLER                      PIC X(15).
