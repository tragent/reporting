000100******************************************************************
000200* COPY        : TLRMTR1                                          *
000300* APLICACION  : REPORTES GERENCIALES (SIFI) - CAJA/TELLER        *
000400* DESCRIPCION : RENGLON DE TELLER-FILE (MAESTRO CJTLR01).  NIVEL *
000500*             : SUPERIOR DEL EXTRACTO DE TRANSACCIONES DE        *
000600*             : CAJERO, ORDENADO POR TLR-ID (LLAVE DEL MAESTRO). *
000700* ARCHIVOS    : TELLER-FILE (LINE SEQUENTIAL)                    *
000800* USADO POR   : RPT3TELR                                         *
000900******************************************************************
001000*HISTORIAL DE CAMBIOS
001100*FECHA      INIC  TICKET     DESCRIPCION
001200*---------- ----  ---------- -------------------------------
001300*2024-02-07  EEDR  RPT-0106  VERSION INICIAL, TOMADO DEL LAYOUT
001400*                            DEL MAESTRO CJTLR01.
001500******************************************************************
001600 01  REG-TLRMTR1.
001700*----------------------------------------------------------------
001800*    LLAVE NATURAL / ORDEN DEL MAESTRO Y LLAVE DE DRILL-DOWN
001900*    HACIA TRANSACTION-FILE (TRX-TELLER-ID)
002000*----------------------------------------------------------------
002100     05  TLR-ID                      PIC X(10).
002200*----------------------------------------------------------------
002300*    COLUMNA DE PROYECCION (SOLICITABLE POR EL LLAMADOR)
002400*----------------------------------------------------------------
002500     05  TLR-IDENTIFIER              PIC X(34).
002600     05  TLR-ESTADO-LECTURA          PIC X(01).
002700         88  TLR-YA-PROCESADO             VALUE 'P'.
002800         88  TLR-PENDIENTE                VALUE ' '.
002900     05  FILLER                      PIC X(25).
003000*----------------------------------------------------------------
003100*    VISTA NUMERICA DEL ID, USADA SOLO PARA VALIDAR QUE LA
003200*    LLAVE DE PAGINACION NO SE SALGA DE RANGO EN LA BITACORA
003300*----------------------------------------------------------------
003400 01  REG-TLRMTR1-R REDEFINES REG-TLRMTR1.
003500     05  FILLER                      PIC X(10).
003600     05  TLR-R-IDENTIFIER            PIC X(34).
003700     05  FILLER                      PIC X(26).
