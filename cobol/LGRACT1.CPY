000100******************************************************************
000200* COPY        : LGRACT1                                          *
000300* APLICACION  : REPORTES GERENCIALES (SIFI) - CONTABILIDAD       *
000400* DESCRIPCION : RENGLON DE ACCOUNT-FILE (MAESTRO GLACT01 UNIDO A *
000500*             : GLMTR01 POR LGR-PARENT-LEDGER = ID DE SUB-MAYOR).*
000600*             : DETALLE DE TERCER NIVEL DEL EXTRACTO BALANCE.    *
000700* ARCHIVOS    : ACCOUNT-FILE (LINE SEQUENTIAL, LLAVE LGR-PARENT) *
000800* USADO POR   : RPT1BALS                                         *
000900******************************************************************
001000*HISTORIAL DE CAMBIOS
001100*FECHA      INIC  TICKET     DESCRIPCION
001200*---------- ----  ---------- -------------------------------
001300*2024-02-05  EEDR  RPT-0103  VERSION INICIAL, TOMADO DEL LAYOUT
001400*                            DEL MAESTRO GLACT01.
001500*2024-03-01  EEDR  RPT-0121  ACCT-BALANCE PASA A COMP-3 CON 4
001600*                            DECIMALES PARA IGUALAR AL ORIGEN;
001700*                            NO SE REDONDEA NI SE CALCULA NADA.
001800******************************************************************
001900 01  REG-LGRACT1.
002000*----------------------------------------------------------------
002100*    LLAVE FORANEA HACIA EL SUB-MAYOR PROPIETARIO (LGR-ID)
002200*----------------------------------------------------------------
002300     05  ACCT-PARENT-LEDGER          PIC X(10).
002400*----------------------------------------------------------------
002500*    COLUMNAS DE PROYECCION (SOLICITABLES POR EL LLAMADOR)
002600*----------------------------------------------------------------
002700     05  ACCT-IDENTIFIER             PIC X(34).
002800     05  ACCT-NAME                   PIC X(50).
002900     05  ACCT-BALANCE                PIC S9(13)V9(4) COMP-3.
003000     05  ACCT-SIGNO                  PIC X(01).
003100         88  ACCT-SALDO-NEGATIVO          VALUE '-'.
003200         88  ACCT-SALDO-NO-NEGATIVO       VALUE '+'.
003300     05  FILLER                      PIC X(20).
003400*----------------------------------------------------------------
003500*    VISTA EDITADA DE ACCT-BALANCE PARA DESPLIEGUE EN EL
003600*    RENGLON APLANADO DE SALIDA (SIN REDONDEO, SOLO EDICION)
003700*----------------------------------------------------------------
003800 01  REG-LGRACT1-R REDEFINES REG-LGRACT1.
003900     05  FILLER                      PIC X(10).
004000     05  FILLER                      PIC X(34).
004100     05  FILLER                      PIC X(50).
004200     05  ACCT-BALANCE-Z              PIC S9(13)V9(4).
004300     05  FILLER                      PIC X(13).
