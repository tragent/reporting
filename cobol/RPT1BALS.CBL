000100******************************************************************
000200* FECHA       : 05/02/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : REPORTES GERENCIALES (SIFI)                      *
000500* PROGRAMA    : RPT1BALS                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXTRACTO DE BALANCE GENERAL.  LEE UNA PAGINA DE  *
000800*             : LIBROS MAYORES (LEDGER-FILE), Y POR CADA MAYOR   *
000900*             : BUSCA SUS SUB-MAYORES EN EL MISMO ARCHIVO (AUTO- *
001000*             : RELACION POR PARENT_LEDGER_ID) Y POR CADA SUB-   *
001100*             : MAYOR BUSCA SUS CUENTAS EN ACCOUNT-FILE.  NO HAY *
001200*             : CALCULO NI ACUMULACION DE TOTALES; ES UN         *
001300*             : EXTRACTO PLANO CON GRUPOS REPETITIVOS.           *
001400* ARCHIVOS    : LEDGER-FILE=E, ACCOUNT-FILE=E, BALRPT=S          *
001500* ACCION (ES) : E=EXTRAE PAGINA DE REPORTE                       *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 240205                                           *
001800* NOMBRE      : REPORTE BALANCE SHEET (Balancesheet/Accounting)  *
001900******************************************************************
002000*HISTORIAL DE CAMBIOS
002100*FECHA      INIC  TICKET     DESCRIPCION
002200*---------- ----  ---------- -------------------------------
002300*1986-04-14  RJPX  RPT-0001  VERSION INICIAL, PRIMER CORTE DEL
002400*                            EXTRACTO DE SALDOS DE MAYOR Y SUB-
002500*                            MAYOR PARA GERENCIA FINANCIERA.
002600*1986-06-02  RJPX  RPT-0004  SE AGREGA VALIDACION DE CAMPOS
002700*                            DESCONOCIDOS ANTES DE ABRIR ARCHS.
002800*1988-11-30  MTZL  RPT-0009  CORRIGE LA PAGINACION CUANDO EL
002900*                            TAMANO DE PAGINA NO ES EXACTO.
003000*1991-01-22  MTZL  RPT-0014  SE AGREGA EL GRUPO REPETITIVO DE
003100*                            CUENTAS BAJO CADA SUB-MAYOR.
003200*1994-07-08  DCHV  RPT-0022  SE AGREGA EL RESUMEN DE SUB-MAYOR
003300*                            (CONCATENACION DE 3 COLUMNAS).
003400*1996-09-19  DCHV  RPT-0027  SOPORTE PARA FILTROS OPCIONALES
003500*                            SOBRE CUALQUIER COLUMNA VALIDA.
003600*1998-12-03  PEDR  RPT-0031  REVISION Y2K: FECHA DE SELLO DE
003700*                            GENERACION AMPLIADA A 4 DIGITOS DE
003800*                            ANIO CON VENTANA DE SIGLO 50/49.
003900*2001-05-17  PEDR  RPT-0038  CORRIGE SALTO DE SUB-MAYOR CUANDO
004000*                            NO TIENE CUENTAS ASOCIADAS.
004100*2006-02-28  EEDR  RPT-0052  ESTANDARIZA MENSAJE DE RECHAZO DE
004200*                            CAMPOS DESCONOCIDOS (LISTA CSV).
004300*2013-10-04  EEDR  RPT-0061  AJUSTE DE TAMANO MAXIMO DE GRUPOS
004400*                            REPETITIVOS A 5 SUB-MAYORES POR
004500*                            MAYOR Y 5 CUENTAS POR SUB-MAYOR.
004600*2024-02-05  EEDR  RPT-0102  REESCRITURA COMPLETA SOBRE EL
004700*                            ESQUELETO DE CIERRES1 (MORAS1) PARA
004800*                            EL NUEVO PROYECTO DE REPORTES.
004900*2024-03-11  EEDR  RPT-0119  LA BUSQUEDA DE SUB-MAYORES USA UN
005000*                            SEGUNDO MANEJADOR (SUBLEDGER-FILE)
005100*                            SOBRE LGRFIL, PARA QUE YA NO REABRA
005200*                            NI PIERDA LA POSICION DEL RECORRIDO
005300*                            PRINCIPAL DE MAYORES.  SE AGREGA
005400*                            ADEMAS UNA TABLA DE RENGLONES POR
005500*                            PAGINA (WKS-RENGLON-TABLA) PARA QUE
005600*                            LA CABECERA SE ESCRIBA UNA SOLA VEZ
005700*                            POR PAGINA, SEGUIDA DE TODOS SUS
005800*                            RENGLONES.
005900*2024-04-02  EEDR  RPT-0124  0442 NO TENIA RAMA PARA EL FILTRO
006000*                            SOBRE LEDGER-DESCRIPTION AUNQUE LA
006100*                            COLUMNA YA ERA ACEPTADA EN 0200; SE
006200*                            AGREGA LA COMPARACION QUE FALTABA.
006300******************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID.    RPT1BALS.
006600 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
006700 INSTALLATION.  BANCO - DEPTO. REPORTES GERENCIALES.
006800 DATE-WRITTEN.  05/02/2024.
006900 DATE-COMPILED.
007000 SECURITY.      USO INTERNO - CONFIDENCIAL.
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-370.
007400 OBJECT-COMPUTER. IBM-370.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 IS WS-U0 ON STATUS IS WS-U0-ON
007800                      OFF STATUS IS WS-U0-OFF.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT LEDGER-FILE  ASSIGN   TO LGRFIL
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS FS-LEDGER.
008400*--> SEGUNDO MANEJADOR SOBRE EL MISMO LGRFIL, EXCLUSIVO DEL
008500*--> AUTO-JOIN DE SUB-MAYORES (RPT-0119) - NO COMPARTE POSICION
008600*--> NI BANDERA DE FIN DE ARCHIVO CON EL RECORRIDO PRINCIPAL.
008700     SELECT SUBLEDGER-FILE ASSIGN TO LGRFIL
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-SUBLGR.
009000     SELECT ACCOUNT-FILE ASSIGN   TO ACCFIL
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS FS-ACCOUNT.
009300     SELECT BALRPT       ASSIGN   TO BALRPT
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS FS-BALRPT.
009600 DATA DIVISION.
009700 FILE SECTION.
009800******************************************************************
009900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010000******************************************************************
010100*   MAESTRO/AUTO-RELACION DE LIBROS MAYORES Y SUB-MAYORES.
010200*   DETALLE DE CUENTAS POR SUB-MAYOR.
010300*   SALIDA PLANA DEL EXTRACTO BALANCE SHEET.
010400 FD  LEDGER-FILE
010500     LABEL RECORDS ARE OMITTED.
010600     COPY LGRMTR1.
010700 FD  SUBLEDGER-FILE
010800     LABEL RECORDS ARE OMITTED.
010900     COPY LGRSUB1.
011000 FD  ACCOUNT-FILE
011100     LABEL RECORDS ARE OMITTED.
011200     COPY LGRACT1.
011300 FD  BALRPT
011400     LABEL RECORDS ARE OMITTED.
011500 01  REG-BALRPT                      PIC X(4000).
011600 WORKING-STORAGE SECTION.
011700 01  FILLER                  PIC X(24) VALUE
011800        "** PROGRAMA RPT1BALS **".
011900******************************************************************
012000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012100******************************************************************
012200 01 WKS-FS-STATUS.
012300    02 FS-LEDGER               PIC X(02) VALUE SPACES.
012400    02 FS-SUBLGR               PIC X(02) VALUE SPACES.
012500    02 FS-ACCOUNT               PIC X(02) VALUE SPACES.
012600    02 FS-BALRPT               PIC X(02) VALUE SPACES.
012700    02 FSE-GENERICO.
012800       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012900       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013000       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013100    02 PROGRAMA                PIC X(08) VALUE SPACES.
013200    02 ARCHIVO                 PIC X(08) VALUE SPACES.
013300    02 ACCION                  PIC X(10) VALUE SPACES.
013400    02 LLAVE                   PIC X(32) VALUE SPACES.
013500******************************************************************
013600*      TABLA FIJA DE COLUMNAS VALIDAS (VALIDACION DE CAMPOS)     *
013700*      MAYOR (M), SUB-MAYOR (S) Y CUENTA (A) - VER RPT-0102      *
013800******************************************************************
013900 01 WKS-CAMPOS-VALIDOS.
014000    02 FLM-ENTRADA OCCURS 10 TIMES INDEXED BY FLM-IX.
014100       04 FLM-NOMBRE           PIC X(30).
014200       04 FLM-ENTIDAD          PIC X(01).
014300 01 WKS-CONTADOR-CAMPOS        PIC 9(02) COMP VALUE 10.
014400******************************************************************
014500*      BANDERAS "SOLICITADO" POR CAMPO (PROYECCION DE COLUMNAS)  *
014600******************************************************************
014700 01 WKS-CAMPOS-SOLICITADOS.
014800    02 FL-LEDGER-ID          PIC X(01) VALUE 'N'.
014900       88 FL-LEDGER-ID-SI          VALUE 'S'.
015000    02 FL-LEDGER-IDENTIFIER  PIC X(01) VALUE 'N'.
015100       88 FL-LEDGER-IDENTIFIER-SI  VALUE 'S'.
015200    02 FL-LEDGER-DESCRIPTION PIC X(01) VALUE 'N'.
015300       88 FL-LEDGER-DESC-SI        VALUE 'S'.
015400    02 FL-SUBLGR-ID          PIC X(01) VALUE 'N'.
015500       88 FL-SUBLGR-ID-SI          VALUE 'S'.
015600    02 FL-SUBLGR-IDENTIFIER  PIC X(01) VALUE 'N'.
015700       88 FL-SUBLGR-IDENT-SI       VALUE 'S'.
015800    02 FL-SUBLGR-DESCRIPTION PIC X(01) VALUE 'N'.
015900       88 FL-SUBLGR-DESC-SI        VALUE 'S'.
016000    02 FL-ACCT-PARENT-LEDGER PIC X(01) VALUE 'N'.
016100       88 FL-ACCT-PARENT-SI        VALUE 'S'.
016200    02 FL-ACCT-IDENTIFIER    PIC X(01) VALUE 'N'.
016300       88 FL-ACCT-IDENT-SI         VALUE 'S'.
016400    02 FL-ACCT-NAME          PIC X(01) VALUE 'N'.
016500       88 FL-ACCT-NAME-SI          VALUE 'S'.
016600    02 FL-ACCT-BALANCE       PIC X(01) VALUE 'N'.
016700       88 FL-ACCT-BAL-SI           VALUE 'S'.
016800******************************************************************
016900*      TARJETA DE PETICION (SYSIN) - COLUMNAS/FILTROS/PAGINA     *
017000******************************************************************
017100 01 WKS-TARJETA-CTRL.
017200    02 RQ-GENERATED-BY         PIC X(32).
017300    02 RQ-PAGE-INDEX           PIC 9(05).
017400    02 RQ-PAGE-SIZE            PIC 9(05).
017500    02 RQ-COLUMN-COUNT         PIC 9(02).
017600    02 RQ-FILTER-COUNT         PIC 9(02).
017700    02 FILLER                  PIC X(34).
017800 01 WKS-TARJETA-COL.
017900    02 RQ-COLUMN-NAME          PIC X(30).
018000    02 FILLER                  PIC X(50).
018100 01 WKS-TARJETA-FLT.
018200    02 RQ-FILTER-NAME          PIC X(30).
018300    02 RQ-FILTER-VALUE         PIC X(34).
018400    02 FILLER                  PIC X(16).
018500 01 WKS-COLUMNAS-PEDIDAS.
018600    02 RQC-NOMBRE OCCURS 20 TIMES INDEXED BY RQC-IX
018700                                   PIC X(30).
018800 01 WKS-FILTROS-PEDIDOS.
018900    02 RQF-ENTRADA OCCURS 10 TIMES INDEXED BY RQF-IX.
019000       04 RQF-NOMBRE           PIC X(30).
019100       04 RQF-VALOR            PIC X(34).
019200******************************************************************
019300*      LISTA DE CAMPOS RECHAZADOS (MENSAJE DE ERROR CSV)         *
019400******************************************************************
019500 01 WKS-CAMPOS-RECHAZADOS      PIC X(400) VALUE SPACES.
019600 01 WKS-HAY-RECHAZO            PIC X(01)  VALUE 'N'.
019700    88 SI-HAY-RECHAZO               VALUE 'S'.
019800******************************************************************
019900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
020000******************************************************************
020100 01 WKS-VARIABLES-TRABAJO.
020200    02 WKS-I                   PIC 9(03) COMP VALUE 0.
020300    02 WKS-J                   PIC 9(03) COMP VALUE 0.
020400    02 WKS-K                   PIC 9(03) COMP VALUE 0.
020500    02 WKS-SALTOS               PIC 9(07) COMP VALUE 0.
020600    02 WKS-LEIDOS-PAGINA        PIC 9(07) COMP VALUE 0.
020700    02 WKS-SUBLGR-CONT          PIC 9(02) COMP VALUE 0.
020800    02 WKS-ACCT-CONT            PIC 9(02) COMP VALUE 0.
020900    02 WKS-SUBLGR-PTR           PIC 9(03) COMP VALUE 1.
021000    02 WKS-MAX-RENGLONES        PIC 9(03) COMP VALUE 50.
021100    02 WKS-FIN-LEDGER           PIC X(01) VALUE 'N'.
021200       88 FIN-LEDGER                 VALUE 'S'.
021300    02 WKS-FIN-SUBLGR           PIC X(01) VALUE 'N'.
021400       88 FIN-SUBLGR                 VALUE 'S'.
021500    02 WKS-HAY-SIG-PAGINA       PIC X(01) VALUE 'N'.
021600       88 HAY-SIG-PAGINA             VALUE 'S'.
021700    02 WKS-COINCIDE             PIC X(01) VALUE 'N'.
021800       88 SI-COINCIDE                VALUE 'S'.
021900******************************************************************
022000*              SELLO DE FECHA Y HORA (SIN FUNCIONES              *
022100*              INTRINSECAS - ACCEPT FROM DATE/TIME CLASICO)      *
022200******************************************************************
022300 01 WKS-FECHA-SISTEMA.
022400    02 WKS-FS-ANIO2             PIC 9(02).
022500    02 WKS-FS-MES               PIC 9(02).
022600    02 WKS-FS-DIA               PIC 9(02).
022700 01 WKS-HORA-SISTEMA.
022800    02 WKS-HS-HORA              PIC 9(02).
022900    02 WKS-HS-MIN               PIC 9(02).
023000    02 WKS-HS-SEG               PIC 9(02).
023100    02 WKS-HS-CENT              PIC 9(02).
023200 01 WKS-ANIO-4                  PIC 9(04) VALUE 0.
023300*--> VENTANA DE SIGLO: AAAA MENOR A 50 CAE EN EL 2000, SI NO 1900
023400 01 WKS-SIGLO-PIVOTE            PIC 9(02) VALUE 50.
023500******************************************************************
023600*              TABLA DE RENGLONES DE SALIDA POR PAGINA           *
023700*              (BALANCE SHEET) - UNA ENTRADA POR MAYOR LEIDO,    *
023800*              LLENADA DURANTE 0400 Y ESCRITA COMPLETA POR 0600  *
023900******************************************************************
024000 01 WKS-PAGINA-SALIDA.
024100    02 WKS-RENGLON-TABLA OCCURS 50 TIMES INDEXED BY WKS-REN-IX.
024200       04 BAL-OUT-LEDGER-ID        PIC X(10).
024300       04 BAL-OUT-LEDGER-IDENT     PIC X(34).
024400       04 BAL-OUT-LEDGER-DESC      PIC X(50).
024500       04 BAL-OUT-SUBLGR-GRP OCCURS 5 TIMES INDEXED BY BS-IX.
024600          06 BAL-OUT-ACCT-GRP OCCURS 5 TIMES INDEXED BY BA-IX.
024700             08 BAL-OUT-ACCT-PARENT  PIC X(10).
024800             08 BAL-OUT-ACCT-IDENT   PIC X(34).
024900             08 BAL-OUT-ACCT-NAME    PIC X(50).
025000             08 BAL-OUT-ACCT-BAL     PIC -(13)9.9999.
025100          06 BAL-OUT-SUBLGR-SUMMARY  PIC X(96).
025200******************************************************************
025300*              AREA DE TRABAJO DE LA CABECERA (RPTHDR1)          *
025400******************************************************************
025500 01 WKS-CABECERA.
025600    COPY RPTHDR1.
025700******************************************************************
025800 PROCEDURE DIVISION.
025900******************************************************************
026000*               S E C C I O N    P R I N C I P A L
026100******************************************************************
026200 0000-MAIN SECTION.
026300     PERFORM 0100-LEE-TARJETAS-CTRL
026400     PERFORM 0200-CARGA-TABLA-CAMPOS
026500     PERFORM 0300-VALIDA-CAMPOS-SOLICITADOS
026600     IF SI-HAY-RECHAZO
026700        DISPLAY '>>> RPT1BALS - CAMPOS DESCONOCIDOS: '
026800        DISPLAY WKS-CAMPOS-RECHAZADOS
026900        MOVE 91 TO RETURN-CODE
027000        GO TO 0000-MAIN-E
027100     END-IF
027200     PERFORM 0050-APERTURA-ARCHIVOS
027300     PERFORM 0400-LEE-PAGINA-LEDGER
027400     PERFORM 0900-CIERRA-ARCHIVOS.
027500 0000-MAIN-E. EXIT.
027600     STOP RUN.
027700
027800 0050-APERTURA-ARCHIVOS SECTION.
027900     MOVE 'RPT1BALS' TO PROGRAMA
028000     OPEN INPUT LEDGER-FILE ACCOUNT-FILE SUBLEDGER-FILE
028100          OUTPUT BALRPT
028200     IF FS-LEDGER NOT = '00'
028300        MOVE 'OPEN'      TO ACCION
028400        MOVE 'LGRFIL'    TO ARCHIVO
028500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
028600                              LLAVE, FS-LEDGER, FSE-GENERICO
028700        DISPLAY '>>> ERROR AL ABRIR LEDGER-FILE <<<'
028800        MOVE 91 TO RETURN-CODE
028900        STOP RUN
029000     END-IF
029100     IF FS-SUBLGR NOT = '00'
029200        MOVE 'OPEN'      TO ACCION
029300        MOVE 'LGRFIL'    TO ARCHIVO
029400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029500                              LLAVE, FS-SUBLGR, FSE-GENERICO
029600        DISPLAY '>>> ERROR AL ABRIR SUBLEDGER-FILE <<<'
029700        MOVE 91 TO RETURN-CODE
029800        STOP RUN
029900     END-IF
030000     IF FS-ACCOUNT NOT = '00'
030100        MOVE 'OPEN'      TO ACCION
030200        MOVE 'ACCFIL'    TO ARCHIVO
030300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030400                              LLAVE, FS-ACCOUNT, FSE-GENERICO
030500        DISPLAY '>>> ERROR AL ABRIR ACCOUNT-FILE <<<'
030600        MOVE 91 TO RETURN-CODE
030700        STOP RUN
030800     END-IF.
030900 0050-APERTURA-ARCHIVOS-E. EXIT.
031000
031100******************************************************************
031200*   0100 - LECTURA DE TARJETAS SYSIN DE PETICION DEL LLAMADOR    *
031300******************************************************************
031400 0100-LEE-TARJETAS-CTRL SECTION.
031500     ACCEPT WKS-TARJETA-CTRL FROM SYSIN
031600     PERFORM 0110-LEE-COLUMNAS
031700        VARYING WKS-I FROM 1 BY 1
031800        UNTIL WKS-I > RQ-COLUMN-COUNT
031900     PERFORM 0120-LEE-FILTROS
032000        VARYING WKS-I FROM 1 BY 1
032100        UNTIL WKS-I > RQ-FILTER-COUNT.
032200 0100-LEE-TARJETAS-CTRL-E. EXIT.
032300
032400 0110-LEE-COLUMNAS SECTION.
032500     ACCEPT WKS-TARJETA-COL FROM SYSIN
032600     MOVE RQ-COLUMN-NAME TO RQC-NOMBRE (WKS-I).
032700 0110-LEE-COLUMNAS-E. EXIT.
032800
032900 0120-LEE-FILTROS SECTION.
033000     ACCEPT WKS-TARJETA-FLT FROM SYSIN
033100     MOVE RQ-FILTER-NAME  TO RQF-NOMBRE (WKS-I)
033200     MOVE RQ-FILTER-VALUE TO RQF-VALOR  (WKS-I).
033300 0120-LEE-FILTROS-E. EXIT.
033400
033500******************************************************************
033600*   0200 - TABLA FIJA DE CAMPOS VALIDOS (PASO 1 DEL FLUJO)       *
033700******************************************************************
033800 0200-CARGA-TABLA-CAMPOS SECTION.
033900     MOVE 'LEDGER-ID'          TO FLM-NOMBRE (1)
034000     MOVE 'M'                  TO FLM-ENTIDAD (1)
034100     MOVE 'LEDGER-IDENTIFIER'  TO FLM-NOMBRE (2)
034200     MOVE 'M'                  TO FLM-ENTIDAD (2)
034300     MOVE 'LEDGER-DESCRIPTION' TO FLM-NOMBRE (3)
034400     MOVE 'M'                  TO FLM-ENTIDAD (3)
034500     MOVE 'SUB-LEDGER-ID'          TO FLM-NOMBRE (4)
034600     MOVE 'S'                      TO FLM-ENTIDAD (4)
034700     MOVE 'SUB-LEDGER-IDENTIFIER'  TO FLM-NOMBRE (5)
034800     MOVE 'S'                      TO FLM-ENTIDAD (5)
034900     MOVE 'SUB-LEDGER-DESCRIPTION' TO FLM-NOMBRE (6)
035000     MOVE 'S'                      TO FLM-ENTIDAD (6)
035100     MOVE 'ACCT-PARENT-LEDGER' TO FLM-NOMBRE (7)
035200     MOVE 'A'                  TO FLM-ENTIDAD (7)
035300     MOVE 'ACCT-IDENTIFIER'    TO FLM-NOMBRE (8)
035400     MOVE 'A'                  TO FLM-ENTIDAD (8)
035500     MOVE 'ACCT-NAME'          TO FLM-NOMBRE (9)
035600     MOVE 'A'                  TO FLM-ENTIDAD (9)
035700     MOVE 'ACCT-BALANCE'       TO FLM-NOMBRE (10)
035800     MOVE 'A'                  TO FLM-ENTIDAD (10).
035900 0200-CARGA-TABLA-CAMPOS-E. EXIT.
036000
036100******************************************************************
036200*   0300 - VALIDACION DE CAMPOS SOLICITADOS (RULE 1)             *
036300******************************************************************
036400 0300-VALIDA-CAMPOS-SOLICITADOS SECTION.
036500     PERFORM 0310-VALIDA-UNA-COLUMNA
036600        VARYING WKS-I FROM 1 BY 1
036700        UNTIL WKS-I > RQ-COLUMN-COUNT
036800     PERFORM 0320-VALIDA-UN-FILTRO
036900        VARYING WKS-I FROM 1 BY 1
037000        UNTIL WKS-I > RQ-FILTER-COUNT
037100     PERFORM 0330-ACTIVA-BANDERAS
037200        VARYING WKS-I FROM 1 BY 1
037300        UNTIL WKS-I > RQ-COLUMN-COUNT.
037400 0300-VALIDA-CAMPOS-SOLICITADOS-E. EXIT.
037500
037600 0310-VALIDA-UNA-COLUMNA SECTION.
037700     MOVE 'N' TO WKS-COINCIDE
037800     PERFORM 0312-COMPARA-COLUMNA
037900        VARYING FLM-IX FROM 1 BY 1
038000        UNTIL FLM-IX > WKS-CONTADOR-CAMPOS
038100     IF NOT SI-COINCIDE
038200        STRING WKS-CAMPOS-RECHAZADOS DELIMITED BY '  '
038300               ', '                  DELIMITED BY SIZE
038400               RQC-NOMBRE (WKS-I)    DELIMITED BY '  '
038500               INTO WKS-CAMPOS-RECHAZADOS
038600        MOVE 'S' TO WKS-HAY-RECHAZO
038700     END-IF.
038800 0310-VALIDA-UNA-COLUMNA-E. EXIT.

038900 0312-COMPARA-COLUMNA SECTION.
039000     IF RQC-NOMBRE (WKS-I) = FLM-NOMBRE (FLM-IX)
039100        MOVE 'S' TO WKS-COINCIDE
039200     END-IF.
039300 0312-COMPARA-COLUMNA-E. EXIT.

039400 0320-VALIDA-UN-FILTRO SECTION.
039500     MOVE 'N' TO WKS-COINCIDE
039600     PERFORM 0322-COMPARA-FILTRO
039700        VARYING FLM-IX FROM 1 BY 1
039800        UNTIL FLM-IX > WKS-CONTADOR-CAMPOS
039900     IF NOT SI-COINCIDE AND RQF-NOMBRE (WKS-I) NOT = SPACES
040000        STRING WKS-CAMPOS-RECHAZADOS DELIMITED BY '  '
040100               ', '                  DELIMITED BY SIZE
040200               RQF-NOMBRE (WKS-I)    DELIMITED BY '  '
040300               INTO WKS-CAMPOS-RECHAZADOS
040400        MOVE 'S' TO WKS-HAY-RECHAZO
040500     END-IF.
040600 0320-VALIDA-UN-FILTRO-E. EXIT.

040700 0322-COMPARA-FILTRO SECTION.
040800     IF RQF-NOMBRE (WKS-I) = FLM-NOMBRE (FLM-IX)
040900        MOVE 'S' TO WKS-COINCIDE
041000     END-IF.
041100 0322-COMPARA-FILTRO-E. EXIT.
041200
041300******************************************************************
041400*   0330 - ACTIVA BANDERAS DE PROYECCION (RULE 2)                *
041500******************************************************************
041600 0330-ACTIVA-BANDERAS SECTION.
041700     IF RQC-NOMBRE (WKS-I) = 'LEDGER-ID'
041800        MOVE 'S' TO FL-LEDGER-ID
041900     END-IF
042000     IF RQC-NOMBRE (WKS-I) = 'LEDGER-IDENTIFIER'
042100        MOVE 'S' TO FL-LEDGER-IDENTIFIER
042200     END-IF
042300     IF RQC-NOMBRE (WKS-I) = 'LEDGER-DESCRIPTION'
042400        MOVE 'S' TO FL-LEDGER-DESCRIPTION
042500     END-IF
042600     IF RQC-NOMBRE (WKS-I) = 'SUB-LEDGER-ID'
042700        MOVE 'S' TO FL-SUBLGR-ID
042800     END-IF
042900     IF RQC-NOMBRE (WKS-I) = 'SUB-LEDGER-IDENTIFIER'
043000        MOVE 'S' TO FL-SUBLGR-IDENTIFIER
043100     END-IF
043200     IF RQC-NOMBRE (WKS-I) = 'SUB-LEDGER-DESCRIPTION'
043300        MOVE 'S' TO FL-SUBLGR-DESCRIPTION
043400     END-IF
043500     IF RQC-NOMBRE (WKS-I) = 'ACCT-PARENT-LEDGER'
043600        MOVE 'S' TO FL-ACCT-PARENT-LEDGER
043700     END-IF
043800     IF RQC-NOMBRE (WKS-I) = 'ACCT-IDENTIFIER'
043900        MOVE 'S' TO FL-ACCT-IDENTIFIER
044000     END-IF
044100     IF RQC-NOMBRE (WKS-I) = 'ACCT-NAME'
044200        MOVE 'S' TO FL-ACCT-NAME
044300     END-IF
044400     IF RQC-NOMBRE (WKS-I) = 'ACCT-BALANCE'
044500        MOVE 'S' TO FL-ACCT-BALANCE
044600     END-IF.
044700 0330-ACTIVA-BANDERAS-E. EXIT.
044800
044900******************************************************************
045000*   0400 - LECTURA PAGINADA DE MAYORES (RULE 4, PASO 3)          *
045100******************************************************************
045200 0400-LEE-PAGINA-LEDGER SECTION.
045300     COMPUTE WKS-SALTOS = RQ-PAGE-INDEX * RQ-PAGE-SIZE
045400     PERFORM 0410-LEE-LEDGER
045500        VARYING WKS-I FROM 1 BY 1
045600        UNTIL WKS-I > WKS-SALTOS OR FIN-LEDGER
045700     MOVE 0 TO WKS-LEIDOS-PAGINA
045800     PERFORM 0420-LEE-Y-ARMA-RENGLON
045900        UNTIL WKS-LEIDOS-PAGINA >= RQ-PAGE-SIZE
046000           OR FIN-LEDGER
046100           OR WKS-LEIDOS-PAGINA >= WKS-MAX-RENGLONES
046200     PERFORM 0430-PROBAR-SIG-PAGINA
046300     PERFORM 0600-ESCRIBE-PAGINA.
046400 0400-LEE-PAGINA-LEDGER-E. EXIT.
046500
046600 0410-LEE-LEDGER SECTION.
046700     READ LEDGER-FILE NEXT RECORD
046800        AT END
046900           MOVE 'S' TO WKS-FIN-LEDGER
047000     END-READ.
047100 0410-LEE-LEDGER-E. EXIT.
047200
047300 0420-LEE-Y-ARMA-RENGLON SECTION.
047400     PERFORM 0410-LEE-LEDGER
047500     IF NOT FIN-LEDGER AND LGR-ES-MAYOR
047600        PERFORM 0440-APLICA-FILTRO-MAYOR
047700        IF SI-COINCIDE
047800           ADD 1 TO WKS-LEIDOS-PAGINA
047900           SET WKS-REN-IX TO WKS-LEIDOS-PAGINA
048000           PERFORM 0500-ARMA-RENGLON-LEDGER
048100        END-IF
048200     ELSE
048300        IF NOT FIN-LEDGER
048400           CONTINUE
048500        END-IF
048600     END-IF.
048700 0420-LEE-Y-ARMA-RENGLON-E. EXIT.
048800
048900 0430-PROBAR-SIG-PAGINA SECTION.
049000*--> SIMPLEMENTE VERIFICA SI QUEDA AL MENOS UN MAYOR MAS
049100     IF NOT FIN-LEDGER
049200        MOVE 'S' TO WKS-HAY-SIG-PAGINA
049300     ELSE
049400        MOVE 'N' TO WKS-HAY-SIG-PAGINA
049500     END-IF.
049600 0430-PROBAR-SIG-PAGINA-E. EXIT.
049700
049800 0440-APLICA-FILTRO-MAYOR SECTION.
049900     MOVE 'S' TO WKS-COINCIDE
050000     PERFORM 0442-COMPARA-FILTRO-MAYOR
050100        VARYING WKS-J FROM 1 BY 1
050200        UNTIL WKS-J > RQ-FILTER-COUNT.
050300 0440-APLICA-FILTRO-MAYOR-E. EXIT.

050400 0442-COMPARA-FILTRO-MAYOR SECTION.
050500     IF RQF-VALOR (WKS-J) NOT = SPACES
050600        IF RQF-NOMBRE (WKS-J) = 'LEDGER-ID'
050700           AND LGR-ID NOT = RQF-VALOR (WKS-J) (1:10)
050800              MOVE 'N' TO WKS-COINCIDE
050900        END-IF
051000        IF RQF-NOMBRE (WKS-J) = 'LEDGER-IDENTIFIER'
051100           AND LGR-IDENTIFIER NOT = RQF-VALOR (WKS-J)
051200              MOVE 'N' TO WKS-COINCIDE
051300        END-IF
051400        IF RQF-NOMBRE (WKS-J) = 'LEDGER-DESCRIPTION'
051500           AND LGR-DESCRIPTION NOT = RQF-VALOR (WKS-J)
051600              MOVE 'N' TO WKS-COINCIDE
051700        END-IF
051800     END-IF.
051900 0442-COMPARA-FILTRO-MAYOR-E. EXIT.
052000
052100******************************************************************
052200*   0500 - ARMADO DE RENGLON: MAYOR/SUB-MAYOR/CUENTA (PASO 4)    *
052300******************************************************************
052400 0500-ARMA-RENGLON-LEDGER SECTION.
052500     INITIALIZE WKS-RENGLON-TABLA (WKS-REN-IX)
052600     IF FL-LEDGER-ID-SI
052700        MOVE LGR-ID TO BAL-OUT-LEDGER-ID (WKS-REN-IX)
052800     END-IF
052900     IF FL-LEDGER-IDENTIFIER-SI
053000        MOVE LGR-IDENTIFIER TO BAL-OUT-LEDGER-IDENT (WKS-REN-IX)
053100     END-IF
053200     IF FL-LEDGER-DESC-SI
053300        MOVE LGR-DESCRIPTION TO BAL-OUT-LEDGER-DESC (WKS-REN-IX)
053400     END-IF
053500     MOVE 0 TO WKS-SUBLGR-CONT
053600     PERFORM 0510-BUSCA-SUBLEDGERS.
053700 0500-ARMA-RENGLON-LEDGER-E. EXIT.
053800
053900******************************************************************
054000*   0510 - BARRIDO SECUENCIAL LINEAL DE SUBLEDGER-FILE BUSCANDO  *
054100*          SUB-MAYORES CUYO PARENT_LEDGER_ID = MAYOR ACTUAL.     *
054200*          USA SU PROPIO MANEJADOR PARA NO ALTERAR LA POSICION   *
054300*          NI LA BANDERA DE FIN DE ARCHIVO DEL RECORRIDO         *
054400*          PRINCIPAL DE MAYORES (RPT-0119).                     *
054500*          (SIN MANEJADOR INDEXADO DISPONIBLE - VER FILES)       *
054600******************************************************************
054700 0510-BUSCA-SUBLEDGERS SECTION.
054800     MOVE LGR-ID TO LLAVE
054900*--> REABRE EL SEGUNDO MANEJADOR PARA UN NUEVO BARRIDO DESDE EL
055000*--> INICIO; LEDGER-FILE (RECORRIDO PRINCIPAL) NO SE TOCA.
055100     CLOSE SUBLEDGER-FILE
055200     OPEN INPUT SUBLEDGER-FILE
055300     MOVE 'N' TO WKS-FIN-SUBLGR
055400     PERFORM 0511-LEE-Y-EVALUA-SUBLEDGER
055500        UNTIL FIN-SUBLGR OR WKS-SUBLGR-CONT > 5.
055600 0510-BUSCA-SUBLEDGERS-E. EXIT.

055700 0511-LEE-Y-EVALUA-SUBLEDGER SECTION.
055800     READ SUBLEDGER-FILE NEXT RECORD
055900        AT END MOVE 'S' TO WKS-FIN-SUBLGR
056000     END-READ
056100     IF NOT FIN-SUBLGR
056200        IF SLG-PARENT-LEDGER-ID = LLAVE (1:10)
056300           ADD 1 TO WKS-SUBLGR-CONT
056400           PERFORM 0520-ARMA-SUBLEDGER
056500        END-IF
056600     END-IF.
056700 0511-LEE-Y-EVALUA-SUBLEDGER-E. EXIT.
056800
056900 0520-ARMA-SUBLEDGER SECTION.
057000     IF WKS-SUBLGR-CONT <= 5
057100        SET BS-IX TO WKS-SUBLGR-CONT
057200        MOVE SPACES TO BAL-OUT-SUBLGR-SUMMARY (WKS-REN-IX BS-IX)
057300        MOVE 1 TO WKS-SUBLGR-PTR
057400        IF FL-SUBLGR-ID-SI
057500           STRING SLG-ID          DELIMITED BY '  '
057600                  ' '             DELIMITED BY SIZE
057700                  INTO BAL-OUT-SUBLGR-SUMMARY (WKS-REN-IX BS-IX)
057800                  WITH POINTER WKS-SUBLGR-PTR
057900        END-IF
058000        IF FL-SUBLGR-IDENT-SI
058100           STRING SLG-IDENTIFIER  DELIMITED BY '  '
058200                  ' '             DELIMITED BY SIZE
058300                  INTO BAL-OUT-SUBLGR-SUMMARY (WKS-REN-IX BS-IX)
058400                  WITH POINTER WKS-SUBLGR-PTR
058500        END-IF
058600        IF FL-SUBLGR-DESC-SI
058700           STRING SLG-DESCRIPTION DELIMITED BY '  '
058800                  INTO BAL-OUT-SUBLGR-SUMMARY (WKS-REN-IX BS-IX)
058900                  WITH POINTER WKS-SUBLGR-PTR
059000        END-IF
059100        MOVE 0 TO WKS-ACCT-CONT
059200        PERFORM 0530-BUSCA-CUENTAS
059300           UNTIL FS-ACCOUNT = '10' OR WKS-ACCT-CONT > 5
059400     END-IF.
059500 0520-ARMA-SUBLEDGER-E. EXIT.
059600
059700 0530-BUSCA-CUENTAS SECTION.
059800     MOVE LGR-ID TO LLAVE (1:10)
059900     CLOSE ACCOUNT-FILE
060000     OPEN INPUT ACCOUNT-FILE
060100     MOVE 'N' TO FS-ACCOUNT
060200     PERFORM 0531-LEE-Y-EVALUA-CUENTA UNTIL FS-ACCOUNT = '10'.
060300 0530-BUSCA-CUENTAS-E. EXIT.

060400 0531-LEE-Y-EVALUA-CUENTA SECTION.
060500     READ ACCOUNT-FILE NEXT RECORD
060600        AT END MOVE '10' TO FS-ACCOUNT
060700     END-READ
060800     IF FS-ACCOUNT NOT = '10'
060900        IF ACCT-PARENT-LEDGER = LLAVE (1:10)
061000           ADD 1 TO WKS-ACCT-CONT
061100           IF WKS-ACCT-CONT <= 5
061200              SET BA-IX TO WKS-ACCT-CONT
061300              PERFORM 0540-MUEVE-CUENTA
061400           END-IF
061500        END-IF
061600     END-IF.
061700 0531-LEE-Y-EVALUA-CUENTA-E. EXIT.
061800
061900 0540-MUEVE-CUENTA SECTION.
062000     IF FL-ACCT-PARENT-SI
062100        MOVE ACCT-PARENT-LEDGER
062200          TO BAL-OUT-ACCT-PARENT (WKS-REN-IX BS-IX BA-IX)
062300     END-IF
062400     IF FL-ACCT-IDENT-SI
062500        MOVE ACCT-IDENTIFIER
062600          TO BAL-OUT-ACCT-IDENT (WKS-REN-IX BS-IX BA-IX)
062700     END-IF
062800     IF FL-ACCT-NAME-SI
062900        MOVE ACCT-NAME
063000          TO BAL-OUT-ACCT-NAME (WKS-REN-IX BS-IX BA-IX)
063100     END-IF
063200     IF FL-ACCT-BAL-SI
063300        MOVE ACCT-BALANCE
063400          TO BAL-OUT-ACCT-BAL (WKS-REN-IX BS-IX BA-IX)
063500     END-IF.
063600 0540-MUEVE-CUENTA-E. EXIT.
063700
063800******************************************************************
063900*   0600 - ESCRITURA DE PAGINA: CABECERA + TODOS SUS RENGLONES   *
064000*          (PASO 5).  LA CABECERA SE ESCRIBE UNA SOLA VEZ, YA    *
064100*          QUE PARA ENTONCES 0400 YA TERMINO DE LLENAR LA        *
064200*          TABLA WKS-RENGLON-TABLA CON TODA LA PAGINA (RPT-0119) *
064300******************************************************************
064400 0600-ESCRIBE-PAGINA SECTION.
064500     PERFORM 0610-ARMA-SELLO-FECHA
064600     MOVE 'Balance Sheet'            TO RPT-NAME
064700     MOVE 'Balance sheet report'     TO RPT-DESCRIPTION
064800     MOVE RQ-GENERATED-BY            TO RPT-GENERATED-BY
064900     IF HAY-SIG-PAGINA
065000        MOVE 'Y' TO RPT-HAS-MORE
065100     ELSE
065200        MOVE 'N' TO RPT-HAS-MORE
065300     END-IF
065400     MOVE RQ-COLUMN-COUNT             TO RPT-COLUMN-COUNT
065500     PERFORM 0620-MUEVE-ENCABEZADO
065600        VARYING WKS-I FROM 1 BY 1
065700        UNTIL WKS-I > RQ-COLUMN-COUNT
065800     MOVE WKS-CABECERA TO REG-BALRPT
065900     WRITE REG-BALRPT
066000     PERFORM 0630-ESCRIBE-UN-RENGLON
066100        VARYING WKS-REN-IX FROM 1 BY 1
066200        UNTIL WKS-REN-IX > WKS-LEIDOS-PAGINA.
066300 0600-ESCRIBE-PAGINA-E. EXIT.

066400 0630-ESCRIBE-UN-RENGLON SECTION.
066500     MOVE WKS-RENGLON-TABLA (WKS-REN-IX) TO REG-BALRPT
066600     WRITE REG-BALRPT.
066700 0630-ESCRIBE-UN-RENGLON-E. EXIT.
066800
066900 0610-ARMA-SELLO-FECHA SECTION.
067000     ACCEPT WKS-FECHA-SISTEMA FROM DATE
067100     ACCEPT WKS-HORA-SISTEMA FROM TIME
067200     IF WKS-FS-ANIO2 < WKS-SIGLO-PIVOTE
067300        COMPUTE WKS-ANIO-4 = 2000 + WKS-FS-ANIO2
067400     ELSE
067500        COMPUTE WKS-ANIO-4 = 1900 + WKS-FS-ANIO2
067600     END-IF
067700     STRING WKS-ANIO-4       DELIMITED BY SIZE
067800            '-'              DELIMITED BY SIZE
067900            WKS-FS-MES       DELIMITED BY SIZE
068000            '-'              DELIMITED BY SIZE
068100            WKS-FS-DIA       DELIMITED BY SIZE
068200            'T'              DELIMITED BY SIZE
068300            WKS-HS-HORA      DELIMITED BY SIZE
068400            ':'              DELIMITED BY SIZE
068500            WKS-HS-MIN       DELIMITED BY SIZE
068600            ':'              DELIMITED BY SIZE
068700            WKS-HS-SEG       DELIMITED BY SIZE
068800            INTO RPT-GENERATED-ON.
068900 0610-ARMA-SELLO-FECHA-E. EXIT.
069000
069100 0620-MUEVE-ENCABEZADO SECTION.
069200     MOVE RQC-NOMBRE (WKS-I)
069300       TO RPT-COLUMN-NAME (WKS-I).
069400 0620-MUEVE-ENCABEZADO-E. EXIT.
069500
069600******************************************************************
069700*              C I E R R E   D E   A R C H I V O S               *
069800******************************************************************
069900 0900-CIERRA-ARCHIVOS SECTION.
070000     CLOSE LEDGER-FILE ACCOUNT-FILE SUBLEDGER-FILE BALRPT.
070100 0900-CIERRA-ARCHIVOS-E. EXIT.
