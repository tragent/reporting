000100******************************************************************
000200* COPY        : EMPMTR1                                          *
000300* APLICACION  : REPORTES GERENCIALES (SIFI) - ORGANIZACION       *
000400* DESCRIPCION : RENGLON DE EMPLOYEE-FILE (MAESTRO RHEMP01).      *
000500*             : NIVEL SUPERIOR DEL EXTRACTO DE EMPLEADOS,        *
000600*             : ORDENADO POR EMP-USERNAME (LLAVE DEL MAESTRO).   *
000700* ARCHIVOS    : EMPLOYEE-FILE (LINE SEQUENTIAL)                  *
000800* USADO POR   : RPT2EMPL                                         *
000900******************************************************************
001000*HISTORIAL DE CAMBIOS
001100*FECHA      INIC  TICKET     DESCRIPCION
001200*---------- ----  ---------- -------------------------------
001300*2024-02-06  EEDR  RPT-0104  VERSION INICIAL, TOMADO DEL LAYOUT
001400*                            DEL MAESTRO RHEMP01.
001500*2024-02-22  EEDR  RPT-0118  SE ACLARA QUE EMP-OFFICE-NAME NO
001600*                            VIVE AQUI (VIENE DEL DRILL-DOWN A
001700*                            OFFICE-FILE); VER EMPOFC1.
001800******************************************************************
001900 01  REG-EMPMTR1.
002000*----------------------------------------------------------------
002100*    LLAVE DE DRILL-DOWN HACIA OFFICE-FILE, PRIMERA COLUMNA
002200*    SELECCIONADA POR REQUERIMIENTO RPT-0104
002300*----------------------------------------------------------------
002400     05  EMP-OFFICE-ID               PIC X(10).
002500*----------------------------------------------------------------
002600*    LLAVE NATURAL / ORDEN DEL MAESTRO
002700*----------------------------------------------------------------
002800     05  EMP-USERNAME                PIC X(32).
002900*----------------------------------------------------------------
003000*    COLUMNAS DE PROYECCION (SOLICITABLES POR EL LLAMADOR)
003100*----------------------------------------------------------------
003200     05  EMP-NOMBRE-COMPLETO.
003300         10  EMP-FIRST-NAME          PIC X(32).
003400         10  EMP-MIDDLE-NAME         PIC X(32).
003500         10  EMP-LAST-NAME           PIC X(32).
003600     05  EMP-CREATED-BY              PIC X(32).
003700     05  EMP-TIENE-NOMBRE-MEDIO      PIC X(01).
003800         88  EMP-CON-NOMBRE-MEDIO         VALUE 'S'.
003900         88  EMP-SIN-NOMBRE-MEDIO         VALUE 'N'.
004000     05  FILLER                      PIC X(15).
004100*----------------------------------------------------------------
004200*    VISTA POR INICIALES, USADA UNICAMENTE PARA REPORTES DE
004300*    AUDITORIA DE CARGA (NO FORMA PARTE DE LA PROYECCION)
004400*----------------------------------------------------------------
004500 01  REG-EMPMTR1-R REDEFINES REG-EMPMTR1.
004600     05  FILLER                      PIC X(42).
004700     05  EMP-R-INICIAL-NOMBRE        PIC X(01).
004800     05  FILLER                      PIC X(143).
